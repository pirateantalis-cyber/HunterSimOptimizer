000100 IDENTIFICATION DIVISION.
000200  PROGRAM-ID.     HNLOOT01.
000300  AUTHOR.         M OKAFOR.
000400  INSTALLATION.   CASTLE KNOLL DATA CENTER.
000500  DATE-WRITTEN.   09/1991.
000600  DATE-COMPILED.
000700  SECURITY.       COMPANY CONFIDENTIAL.
000800*
000900******************************************************************
001000*                                                                *
001100*A   ABSTRACT..                                                  *
001200*  HNLOOT01 IS CALLED ONCE PER BUILD RECORD, AFTER HNSTAT01 HAS  *
001300*  FILLED IN HND-EFFECT, TO BUILD THE COMBINED LOOT MULTIPLIER,  *
001400*  THE XP MULTIPLIER, AND THE END-OF-RUN LOOT AND XP PROJECTION  *
001500*  AT THE BUILD'S REPORTED END STAGE.  A NOMINAL ONE HOUR RUN IS *
001600*  ASSUMED THROUGHOUT - PROJECTED TOTAL LOOT DOUBLES AS LOOT-    *
001700*  PER-HOUR FOR THE SCORING STEP IN HNBLDRPT.                    *
001800*                                                                *
001900*L   LINKAGE..                                                   *
002000*     CALL 'HNLOOT01' USING HN-BUILD-RECORD                      *
002100*                           HN-BONUS-RECORD                      *
002200*                           HN-DERIVED-AREA.                     *
002300*                                                                *
002400*E   ERRORS DETECTED BY THIS ELEMENT..                           *
002500*     NONE - STAGES BEYOND THE FIXED-POINT SAFE RANGE (SEE THE   *
002600*     09/1999 ENTRY BELOW) ARE THE VALIDATOR'S PROBLEM, NOT      *
002700*     OURS; WE COMPUTE WHATEVER COMES OUT, GARBAGE OR NOT.       *
002800*                                                                *
002900*U   USER CONSTANTS AND TABLES REFERENCED..                      *
003000*     NONE - ALL GROWTH CONSTANTS ARE LITERALS FROM THE RATING   *
003100*     DESIGN SPEC, COMPUTED IN LINE.                             *
003200*                                                                *
003300*R   RESTRICTIONS..                                              *
003400*     THIS ELEMENT MUST RUN AFTER HNSTAT01 ON THE SAME BUILD -   *
003500*     HND-EFFECT IS NOT SET HERE AND IS USED BY THE PRESENCE OF  *
003600*     GOD FACTOR IN 50-COMMON-FACTORS.  CALLING OUT OF ORDER     *
003700*     LEAVES THAT FACTOR COMPUTED AGAINST WHATEVER GARBAGE WAS   *
003800*     LEFT IN HN-DERIVED-AREA BY THE CALLER.                     *
003900*                                                                *
004000*N   NOTES..                                                     *
004100*     THE COMBINED LOOT MULTIPLIER IS A RUNNING PRODUCT, NOT A   *
004200*     SUM - EACH BONUS FACTOR MULTIPLIES THE ACCUMULATOR IN      *
004300*     PLACE AS IT IS FOUND, IN THE ORDER LISTED ON THE RATING    *
004400*     DESIGN SHEET.  DO NOT REORDER THESE STEPS WITHOUT CHECKING *
004500*     WHETHER THE SHEET TREATS THEM AS ADDITIVE INSTEAD.         *
004600*                                                                *
004700*    MAINTENANCE                                                 *
004800*    -----------                                                 *
004900*    09/1991  MO   ORIGINAL LOOT MULTIPLIER, BORGE/OZZY  - CR1042*
005000*    01/1992  MO   ADDED KNOX LOOT/XP                    - CR1043*
005100*    11/1993  MO   SHARED GADGET-LOOT HELPER WITH HNSTAT01,      *
005200*                  TITAN RELIC CAP AT LEVEL 100          - CR1053*
005300*    09/1998  JPH  Y2K REVIEW - NO DATE FIELDS, NO CHANGE- CR1061*
005400*    09/1999  JPH  DOCUMENTED FIXED-POINT OVERFLOW ABOVE STAGE   *
005500*                  600 (500 KNOX) - NO CODE CHANGE       - CR1064*
005600*    04/2003  BC   RESEARCH #81 TIER TABLE REWORKED AFTER THE    *
005700*                  LAB EXPANSION PATCH                   - CR1080*
005800*    02/2009  RDM  ADDED POM3/POI3/POK3 XP ATTRIBUTES AND THE    *
005900*                  PROJECTED-XP LINEAR MODEL             - CR1098*
006000*    08/2011  TVR  ADDED THE ATTRACTION HUNTER-LOOT GEM FACTOR   *
006100*                  TO 50-COMMON-FACTORS - IT WAS CARRIED ON      *
006200*                  THE BUILD RECORD BUT NEVER MULTIPLIED IN      *
006300*                  HERE, FOUND DURING A RATING REVIEW    - CR1123*
006400*    04/2012  TVR  CR1123 EXPONENTIATED THE HUNTER-LOOT GEM      *
006500*                  FACTOR BY BLD-LEVEL INSTEAD OF THE GEM'S OWN  *
006600*                  NODE LEVEL - CORRECTED TO BLD-GEM-LOOT- CR1131*
006700*    04/2012  TVR  DOCUMENTED I80 AS A NOT-TRACKED SLOT FOR      *
006800*                  BORGE, SAME AS THE I81 NOTE ALREADY IN        *
006900*                  30-OZZY-LOOT - NO CODE CHANGE         - CR1135*
007000*                                                                *
007100******************************************************************
007200  ENVIRONMENT DIVISION.
007300  CONFIGURATION SECTION.
007400  SOURCE-COMPUTER.   IBM-370.
007500  OBJECT-COMPUTER.   IBM-370.
007600  SPECIAL-NAMES.
007700      C01 IS TOP-OF-FORM.
007800  DATA DIVISION.
007900  WORKING-STORAGE SECTION.
008000  01  FILLER                      PIC X(32)
008100                                   VALUE 'HNLOOT01 WS BEGIN'.
008200*
008300******************************************************************
008400*                  GENERAL-PURPOSE SCRATCH AREA                 *
008500******************************************************************
008600*
008700*
008800******************************************************************
008900*   WS-POW-SUB IS CARRIED AS A STANDALONE 77-LEVEL RATHER THAN   *
009000*   BURIED UNDER WS-GENERAL-WORK SINCE IT IS THE ONE FIELD IN    *
009100*   THAT AREA ADDRESSED DIRECTLY OFF THE 95-RAISE-TO-POWER       *
009200*   VARYING CLAUSE AND NOT SUBJECT TO ANY GROUP-LEVEL INITIALIZE.*
009300******************************************************************
009400*
009500  77  WS-POW-SUB                  PIC S9(05)       COMP.
009600*
009700  01  WS-GENERAL-WORK.
009800      05  WS-EXPONENT             PIC S9(04)       COMP.
009900      05  WS-POW-BASE             PIC S9(03)V9(06) COMP-3.
010000      05  WS-POW-RESULT           PIC S9(15)V9(06) COMP-3.
010100      05  WS-LOOT-MULT            PIC S9(11)V9(06) COMP-3.
010200      05  WS-XP-MULT              PIC S9(07)V9(06) COMP-3.
010300      05  WS-RSCH-FACTOR          PIC S9(03)V9(06) COMP-3.
010400      05  WS-GADGET-LEVEL         PIC S9(05)       COMP.
010500      05  WS-GADGET-DIV           PIC S9(05)       COMP.
010600      05  WS-GAD-FACTOR           PIC S9(05)V9(06) COMP-3.
010700      05  WS-DIV-1                PIC S9(05)       COMP.
010800      05  WS-WORK-2               PIC S9(15)V9(06) COMP-3.
010900      05  WS-HUNTER-SUB           PIC S9(01)       COMP.
011000      05  WS-STAGE-MULT           PIC S9(03)V9(06) COMP-3.
011100      05  WS-BASE-XP              PIC S9(15)       COMP-3.
011200      05  WS-GS                   PIC S9(15)V9(06) COMP-3.
011300      05  WS-EF                   PIC S9(15)V9(06) COMP-3.
011400      05  WS-LOOT-COMMON          PIC S9(14)V9(02) COMP-3.
011500      05  WS-LOOT-UNCOMMON        PIC S9(14)V9(02) COMP-3.
011600      05  WS-LOOT-RARE            PIC S9(14)V9(02) COMP-3.
011700      05  WS-XP-CALC              PIC S9(18)       COMP-3.
011800      05  FILLER                  PIC X(04).
011900*
012000******************************************************************
012100*          PACKED-LITERAL RATE TABLES - SAME TRICK AS THE        *
012200*          HNMAXTB MAXIMA TABLES, NO RUNTIME INIT NEEDED         *
012300******************************************************************
012400*
012500*    PROJECTED-STAGE LOOT-GROWTH MULTIPLIER PER HUNTER, TIMES 1000
012600*    (1=BORGE 1.051, 2=OZZY 1.059, 3=KNOX 1.074)
012700*
012800  01  WS-STAGE-MULT-LITERALS PIC X(12) VALUE '105110591074'.
012900  01  WS-STAGE-MULT-TABLE REDEFINES WS-STAGE-MULT-LITERALS.
013000      05  WS-STAGE-MULT-RAW          PIC 9(04) OCCURS 3 TIMES.
013100*
013200*    BASE XP PER STAGE PER HUNTER, 15 DIGITS EACH, ZERO-PADDED
013300*    (1=BORGE 2=OZZY 3=KNOX)
013400*
013500  01  WS-BASE-XP-LITERALS            PIC X(45)
013600          VALUE '026300000000000000779000000000000000000000786'.
013700  01  WS-BASE-XP-TABLE REDEFINES WS-BASE-XP-LITERALS.
013800      05  WS-BASE-XP-RAW             PIC 9(15) OCCURS 3 TIMES.
013900*
014000*    BASE PER-ENEMY DROP RATES AT STAGE 1, SAME FOR ALL HUNTERS
014100*    (1=COMMON .0237, 2=UNCOMMON .0463, 3=RARE .0750)
014200*
014300  01  WS-DROP-RATE-LITERALS  PIC X(15) VALUE '002370046300750'.
014400  01  WS-DROP-RATE-TABLE REDEFINES WS-DROP-RATE-LITERALS.
014500      05  WS-DROP-RATE         PIC 9(01)V9(04) OCCURS 3 TIMES.
014600*
014700  LINKAGE SECTION.
014800  COPY HNBLDREC.
014900  COPY HNBONREC.
015000  COPY HNDSTAT.
015100*
015200  PROCEDURE DIVISION USING HN-BUILD-RECORD
015300                           HN-BONUS-RECORD
015400                           HN-DERIVED-AREA.
015500*
015600******************************************************************
015700*                        MAINLINE LOGIC                          *
015800******************************************************************
015900*
016000  0-CONTROL-PROCESS.
016100      MOVE 1.0 TO WS-LOOT-MULT
016200      MOVE 1.0 TO WS-XP-MULT
016300      PERFORM 50-COMMON-FACTORS THRU 5099-COMMON-FACTORS-EXIT
016400      IF BLD-HUNTER-IS-BORGE
016500          MOVE 1 TO WS-HUNTER-SUB
016600          PERFORM 20-BORGE-LOOT THRU 2099-BORGE-LOOT-EXIT
016700      ELSE
016800          IF BLD-HUNTER-IS-OZZY
016900              MOVE 2 TO WS-HUNTER-SUB
017000              PERFORM 30-OZZY-LOOT THRU 3099-OZZY-LOOT-EXIT
017100          ELSE
017200              IF BLD-HUNTER-IS-KNOX
017300                  MOVE 3 TO WS-HUNTER-SUB
017400                  PERFORM 40-KNOX-LOOT THRU 4099-KNOX-LOOT-EXIT
017500              END-IF
017600          END-IF
017700      END-IF
017800      PERFORM 55-SET-PROJ THRU 5599-SET-PROJ-EXIT
017900      COMPUTE HND-LOOT-MULT ROUNDED = WS-LOOT-MULT
018000      COMPUTE HND-XP-MULT ROUNDED = WS-XP-MULT
018100      PERFORM 60-PROJECT-LOOT-XP THRU 6099-PROJECT-LOOT-XP-EXIT
018200      GOBACK.
018300*
018400******************************************************************
018500*              COMMON FACTORS - APPLY TO ALL THREE HUNTERS       *
018600******************************************************************
018700*
018800  50-COMMON-FACTORS.
018900*    SHARD MILESTONE - UNLIMITED, 1.02 ** LEVEL
019000      MOVE 1.02 TO WS-POW-BASE
019100      MOVE BON-SHARD-MILESTONE TO WS-EXPONENT
019200      PERFORM 95-RAISE-TO-POWER THRU 9599-RAISE-TO-POWER-EXIT
019300      COMPUTE WS-LOOT-MULT ROUNDED = WS-LOOT-MULT * WS-POW-RESULT
019400*    MANIFESTATION CORE TITAN RELIC - 1.05 ** LEVEL, CAP LEVEL 100
019500      IF BLD-REL-TITAN > 100
019600          MOVE 100 TO WS-EXPONENT
019700      ELSE
019800          MOVE BLD-REL-TITAN TO WS-EXPONENT
019900      END-IF
020000      MOVE 1.05 TO WS-POW-BASE
020100      PERFORM 95-RAISE-TO-POWER THRU 9599-RAISE-TO-POWER-EXIT
020200      COMPUTE WS-LOOT-MULT ROUNDED = WS-LOOT-MULT * WS-POW-RESULT
020300*    CONSTRUCTION MILESTONES 46/47/48/51
020400      IF BON-CM46 = 1
020500          COMPUTE WS-LOOT-MULT ROUNDED = WS-LOOT-MULT * 1.03
020600      END-IF
020700      IF BON-CM47 = 1
020800          COMPUTE WS-LOOT-MULT ROUNDED = WS-LOOT-MULT * 1.02
020900      END-IF
021000      IF BON-CM48 = 1
021100          COMPUTE WS-LOOT-MULT ROUNDED = WS-LOOT-MULT * 1.07
021200      END-IF
021300      IF BON-CM51 = 1
021400          COMPUTE WS-LOOT-MULT ROUNDED = WS-LOOT-MULT * 1.05
021500      END-IF
021600*    DIAMOND LOOT BOOSTER - LEVEL CAPPED AT 10
021700      IF BON-DIAMOND-LOOT > 0
021800          IF BON-DIAMOND-LOOT > 10
021900              MOVE 10 TO WS-DIV-1
022000          ELSE
022100              MOVE BON-DIAMOND-LOOT TO WS-DIV-1
022200          END-IF
022300          COMPUTE WS-LOOT-MULT ROUNDED =
022400              WS-LOOT-MULT * (1 + WS-DIV-1 * 0.025)
022500      END-IF
022600*    TRAVERSAL PACK
022700      IF BON-IAP-TRAVPACK = 1
022800          COMPUTE WS-LOOT-MULT ROUNDED = WS-LOOT-MULT * 1.25
022900      END-IF
023000*    ULTIMA DIRECT LOOT MULTIPLIER
023100      IF BON-ULTIMA-MULT > 0
023200          COMPUTE WS-LOOT-MULT ROUNDED =
023300              WS-LOOT-MULT * BON-ULTIMA-MULT
023400      END-IF
023500*    ATTRACTION NODE #3
023600      COMPUTE WS-LOOT-MULT ROUNDED =
023700          WS-LOOT-MULT * (1 + 0.25 * BLD-GEM-NODE3)
023800*    ATTRACTION HUNTER-LOOT GEM - 1.07 ** THE GEM'S OWN NODE
023900*    LEVEL (BLD-GEM-LOOT), NOT THE HUNTER'S CHARACTER LEVEL.
024000*    ADDED UNDER TICKET CR1071 - THIS GEM WAS BEING SOLD IN THE
024100*    ATTRACTION WING BUT HAD NO EFFECT ON THE RATED LOOT
024200*    MULTIPLIER.  CR1123 WIRED THE FACTOR IN BUT EXPONENTIATED
024300*    BY BLD-LEVEL INSTEAD OF THE GEM'S OWN NODE LEVEL - CORRECTED
024400*    TO READ BLD-GEM-LOOT HERE, FOUND DURING A FOLLOW-UP RATING
024500*    REVIEW - CR1131.
024600      MOVE 1.07 TO WS-POW-BASE
024700      MOVE BLD-GEM-LOOT TO WS-EXPONENT
024800      PERFORM 95-RAISE-TO-POWER THRU 9599-RAISE-TO-POWER-EXIT
024900      COMPUTE WS-LOOT-MULT ROUNDED = WS-LOOT-MULT * WS-POW-RESULT
025000*    PRESENCE OF GOD - TALENT POSITION 7 FOR BORGE AND KNOX ONLY.
025100*    OZZY'S POSITION 7 IS CRIPPLING SHOTS, NOT PRESENCE OF GOD, SO
025200*    THE FACTOR DOES NOT APPLY TO HIM.
025300      IF NOT BLD-HUNTER-IS-OZZY
025400          COMPUTE WS-LOOT-MULT ROUNDED =
025500              WS-LOOT-MULT * (1 + BLD-TAL(7) * 0.2 * HND-EFFECT)
025600      END-IF
025700*    ANCHOR GADGET - SAME CURVE AS THE HUNTER GADGET BELOW,
025800*    APPLIES ACROSS ALL THREE HUNTERS.
025900      MOVE BLD-GAD-ANCHOR TO WS-GADGET-LEVEL
026000      PERFORM 92-GADGET-LOOT THRU 9299-GADGET-LOOT-EXIT
026100      COMPUTE WS-LOOT-MULT ROUNDED = WS-LOOT-MULT * WS-GAD-FACTOR.
026200  5099-COMMON-FACTORS-EXIT.
026300      EXIT.
026400*
026500******************************************************************
026600*   BORGE - GADGET WRENCH IS HIS HUNTER-SPECIFIC LOOT GADGET
026700******************************************************************
026800*
026900  20-BORGE-LOOT.
027000      IF BON-RESEARCH81 >= 4
027100          MOVE 1.32 TO WS-RSCH-FACTOR
027200      ELSE
027300          IF BON-RESEARCH81 >= 1
027400              MOVE 1.1 TO WS-RSCH-FACTOR
027500          ELSE
027600              MOVE 1.0 TO WS-RSCH-FACTOR
027700          END-IF
027800      END-IF
027900      COMPUTE WS-LOOT-MULT ROUNDED = WS-LOOT-MULT * WS-RSCH-FACTOR
028000*    TIMELESS MASTERY IS ATTRIBUTE POSITION 4 FOR BORGE
028100      COMPUTE WS-LOOT-MULT ROUNDED =
028200          WS-LOOT-MULT * (1 + BLD-ATT(4) * 0.14)
028300*    INSCRYPTIONS I14 (POS 5), I44 (POS 9), I60 (POS 10);
028400*    I80 IS NOT A TRACKED SLOT - SAME SITUATION AS OZZY'S I81
028500*    BELOW IN 30-OZZY-LOOT, NO BUILD-RECORD FIELD FOR IT - CR1135.
028600      MOVE 1.1 TO WS-POW-BASE
028700      MOVE BLD-INS(5) TO WS-EXPONENT
028800      PERFORM 95-RAISE-TO-POWER THRU 9599-RAISE-TO-POWER-EXIT
028900      COMPUTE WS-LOOT-MULT ROUNDED = WS-LOOT-MULT * WS-POW-RESULT
029000      MOVE 1.08 TO WS-POW-BASE
029100      MOVE BLD-INS(9) TO WS-EXPONENT
029200      PERFORM 95-RAISE-TO-POWER THRU 9599-RAISE-TO-POWER-EXIT
029300      COMPUTE WS-LOOT-MULT ROUNDED = WS-LOOT-MULT * WS-POW-RESULT
029400      COMPUTE WS-LOOT-MULT ROUNDED =
029500          WS-LOOT-MULT * (1 + BLD-INS(10) * 0.03)
029600*    GADGET LOOT - WRENCH
029700      MOVE BLD-GAD-WRENCH TO WS-GADGET-LEVEL
029800      PERFORM 92-GADGET-LOOT THRU 9299-GADGET-LOOT-EXIT
029900      COMPUTE WS-LOOT-MULT ROUNDED = WS-LOOT-MULT * WS-GAD-FACTOR
030000*    SCAVENGER'S ADVANTAGE - CAP 25
030100      IF BON-SCAVENGER > 25
030200          MOVE 25 TO WS-DIV-1
030300      ELSE
030400          MOVE BON-SCAVENGER TO WS-DIV-1
030500      END-IF
030600      MOVE 1.05 TO WS-POW-BASE
030700      MOVE WS-DIV-1 TO WS-EXPONENT
030800      PERFORM 95-RAISE-TO-POWER THRU 9599-RAISE-TO-POWER-EXIT
030900      COMPUTE WS-LOOT-MULT ROUNDED = WS-LOOT-MULT * WS-POW-RESULT
031000*    LOOP MODS OURO-1 AND OURO-11
031100      MOVE 1.03 TO WS-POW-BASE
031200      MOVE BON-LM-OURO1 TO WS-EXPONENT
031300      PERFORM 95-RAISE-TO-POWER THRU 9599-RAISE-TO-POWER-EXIT
031400      COMPUTE WS-LOOT-MULT ROUNDED = WS-LOOT-MULT * WS-POW-RESULT
031500      MOVE 1.05 TO WS-POW-BASE
031600      MOVE BON-LM-OURO11 TO WS-EXPONENT
031700      PERFORM 95-RAISE-TO-POWER THRU 9599-RAISE-TO-POWER-EXIT
031800      COMPUTE WS-LOOT-MULT ROUNDED = WS-LOOT-MULT * WS-POW-RESULT
031900*    GAIDEN CARD
032000      IF BON-GAIDEN-CARD = 1
032100          COMPUTE WS-LOOT-MULT ROUNDED = WS-LOOT-MULT * 1.05
032200      END-IF
032300*    XP MULT - BOOK OF MEPHISTO RELIC 2**MIN(LVL,8), THEN POM3
032400      IF BLD-REL-MEPHISTO > 8
032500          MOVE 8 TO WS-EXPONENT
032600      ELSE
032700          MOVE BLD-REL-MEPHISTO TO WS-EXPONENT
032800      END-IF
032900      MOVE 2 TO WS-POW-BASE
033000      PERFORM 95-RAISE-TO-POWER THRU 9599-RAISE-TO-POWER-EXIT
033100      COMPUTE WS-XP-MULT ROUNDED = WS-XP-MULT * WS-POW-RESULT
033200      COMPUTE WS-XP-MULT ROUNDED =
033300          WS-XP-MULT * (1 + BON-POM3 * 0.10).
033400  2099-BORGE-LOOT-EXIT.
033500      EXIT.
033600*
033700******************************************************************
033800*   OZZY - GADGET ZAPTRON-533 IS HIS HUNTER-SPECIFIC LOOT GADGET
033900******************************************************************
034000*
034100  30-OZZY-LOOT.
034200      IF BON-RESEARCH81 >= 5
034300          MOVE 1.32 TO WS-RSCH-FACTOR
034400      ELSE
034500          IF BON-RESEARCH81 >= 2
034600              MOVE 1.1 TO WS-RSCH-FACTOR
034700          ELSE
034800              MOVE 1.0 TO WS-RSCH-FACTOR
034900          END-IF
035000      END-IF
035100      COMPUTE WS-LOOT-MULT ROUNDED = WS-LOOT-MULT * WS-RSCH-FACTOR
035200*    TIMELESS MASTERY IS ATTRIBUTE POSITION 3 FOR OZZY
035300      COMPUTE WS-LOOT-MULT ROUNDED =
035400          WS-LOOT-MULT * (1 + BLD-ATT(3) * 0.16)
035500*    INSCRYPTION I32 (POSITION 2); I81 IS NOT A TRACKED SLOT
035600      MOVE 1.5 TO WS-POW-BASE
035700      MOVE BLD-INS(2) TO WS-EXPONENT
035800      PERFORM 95-RAISE-TO-POWER THRU 9599-RAISE-TO-POWER-EXIT
035900      COMPUTE WS-LOOT-MULT ROUNDED = WS-LOOT-MULT * WS-POW-RESULT
036000*    BLESSINGS OF THE SCARAB - ATTRIBUTE POSITION 14
036100      COMPUTE WS-LOOT-MULT ROUNDED =
036200          WS-LOOT-MULT * (1 + BLD-ATT(14) * 0.05)
036300*    GADGET LOOT - ZAPTRON-533
036400      MOVE BLD-GAD-ZAPTRON TO WS-GADGET-LEVEL
036500      PERFORM 92-GADGET-LOOT THRU 9299-GADGET-LOOT-EXIT
036600      COMPUTE WS-LOOT-MULT ROUNDED = WS-LOOT-MULT * WS-GAD-FACTOR
036700*    SCAVENGER'S ADVANTAGE 2 - CAP 25
036800      IF BON-SCAVENGER2 > 25
036900          MOVE 25 TO WS-DIV-1
037000      ELSE
037100          MOVE BON-SCAVENGER2 TO WS-DIV-1
037200      END-IF
037300      MOVE 1.05 TO WS-POW-BASE
037400      MOVE WS-DIV-1 TO WS-EXPONENT
037500      PERFORM 95-RAISE-TO-POWER THRU 9599-RAISE-TO-POWER-EXIT
037600      COMPUTE WS-LOOT-MULT ROUNDED = WS-LOOT-MULT * WS-POW-RESULT
037700*    LOOP MOD OURO-18
037800      MOVE 1.03 TO WS-POW-BASE
037900      MOVE BON-LM-OURO18 TO WS-EXPONENT
038000      PERFORM 95-RAISE-TO-POWER THRU 9599-RAISE-TO-POWER-EXIT
038100      COMPUTE WS-LOOT-MULT ROUNDED = WS-LOOT-MULT * WS-POW-RESULT
038200*    IRIDIAN CARD
038300      IF BON-IRIDIAN-CARD = 1
038400          COMPUTE WS-LOOT-MULT ROUNDED = WS-LOOT-MULT * 1.05
038500      END-IF
038600*    XP MULT - INSCRYPTION I33 (POSITION 3) 1.75**MIN(LVL,6), POI3
038700      IF BLD-INS(3) > 6
038800          MOVE 6 TO WS-EXPONENT
038900      ELSE
039000          MOVE BLD-INS(3) TO WS-EXPONENT
039100      END-IF
039200      MOVE 1.75 TO WS-POW-BASE
039300      PERFORM 95-RAISE-TO-POWER THRU 9599-RAISE-TO-POWER-EXIT
039400      COMPUTE WS-XP-MULT ROUNDED = WS-XP-MULT * WS-POW-RESULT
039500      COMPUTE WS-XP-MULT ROUNDED =
039600          WS-XP-MULT * (1 + BON-POI3 * 0.15).
039700  3099-OZZY-LOOT-EXIT.
039800      EXIT.
039900*
040000******************************************************************
040100*   KNOX - GADGET TRIDENT OF TIDES IS HIS LOOT GADGET; HE HAS NO
040200*   BOOK-OF-MEPHISTO/INSCRYPTION XP SOURCE, ONLY POK3.
040300******************************************************************
040400*
040500  40-KNOX-LOOT.
040600      IF BON-RESEARCH81 >= 6
040700          MOVE 1.32 TO WS-RSCH-FACTOR
040800      ELSE
040900          IF BON-RESEARCH81 >= 3
041000              MOVE 1.1 TO WS-RSCH-FACTOR
041100          ELSE
041200              MOVE 1.0 TO WS-RSCH-FACTOR
041300          END-IF
041400      END-IF
041500      COMPUTE WS-LOOT-MULT ROUNDED = WS-LOOT-MULT * WS-RSCH-FACTOR
041600*    TIMELESS MASTERY IS ATTRIBUTE POSITION 10 FOR KNOX
041700      COMPUTE WS-LOOT-MULT ROUNDED =
041800          WS-LOOT-MULT * (1 + BLD-ATT(10) * 0.14)
041900*    GADGET LOOT - TRIDENT OF TIDES
042000      MOVE BLD-GAD-TRIDENT TO WS-GADGET-LEVEL
042100      PERFORM 92-GADGET-LOOT THRU 9299-GADGET-LOOT-EXIT
042200      COMPUTE WS-LOOT-MULT ROUNDED = WS-LOOT-MULT * WS-GAD-FACTOR
042300*    XP MULT - POK3 ONLY
042400      COMPUTE WS-XP-MULT ROUNDED =
042500          WS-XP-MULT * (1 + BON-POK3 * 0.15).
042600  4099-KNOX-LOOT-EXIT.
042700      EXIT.
042800*
042900******************************************************************
043000*    STAGE-PROJECTION CONSTANTS, LOOKED UP BY HUNTER SUBSCRIPT   *
043100******************************************************************
043200*
043300  55-SET-PROJ.
043400      COMPUTE WS-STAGE-MULT ROUNDED =
043500          WS-STAGE-MULT-RAW(WS-HUNTER-SUB) / 1000
043600      MOVE WS-BASE-XP-RAW(WS-HUNTER-SUB) TO WS-BASE-XP.
043700  5599-SET-PROJ-EXIT.
043800      EXIT.
043900*
044000******************************************************************
044100*          PROJECTED LOOT AND XP AT THE BUILD'S END STAGE        *
044200******************************************************************
044300*
044400  60-PROJECT-LOOT-XP.
044500      IF BLD-END-STAGE = 0
044600          MOVE 0 TO HND-LOOT-TOTAL
044700          MOVE 0 TO HND-XP-TOTAL
044800      ELSE
044900          PERFORM 61-GEOMETRIC-SUM THRU 6199-GEOMETRIC-SUM-EXIT
045000          COMPUTE WS-EF ROUNDED = WS-GS * 10
045100          COMPUTE WS-LOOT-COMMON ROUNDED =
045200              WS-DROP-RATE(1) * WS-EF * HND-LOOT-MULT
045300          COMPUTE WS-LOOT-UNCOMMON ROUNDED =
045400              WS-DROP-RATE(2) * WS-EF * HND-LOOT-MULT
045500          COMPUTE WS-LOOT-RARE ROUNDED =
045600              WS-DROP-RATE(3) * WS-EF * HND-LOOT-MULT
045700          COMPUTE HND-LOOT-TOTAL ROUNDED =
045800              WS-LOOT-COMMON + WS-LOOT-UNCOMMON + WS-LOOT-RARE
045900          COMPUTE WS-XP-CALC ROUNDED =
046000              WS-BASE-XP * BLD-END-STAGE * HND-XP-MULT
046100          MOVE WS-XP-CALC TO HND-XP-TOTAL
046200      END-IF.
046300  6099-PROJECT-LOOT-XP-EXIT.
046400      EXIT.
046500*
046600  61-GEOMETRIC-SUM.
046700*    GS = (M ** S - 1) / (M - 1) - OVERFLOWS FOR VERY LARGE S, BY
046800*    DESIGN; SEE THE 09/1999 MAINTENANCE NOTE ABOVE.
046900      MOVE WS-STAGE-MULT TO WS-POW-BASE
047000      MOVE BLD-END-STAGE TO WS-EXPONENT
047100      PERFORM 95-RAISE-TO-POWER THRU 9599-RAISE-TO-POWER-EXIT
047200      COMPUTE WS-GS ROUNDED =
047300          (WS-POW-RESULT - 1) / (WS-STAGE-MULT - 1).
047400  6199-GEOMETRIC-SUM-EXIT.
047500      EXIT.
047600*
047700******************************************************************
047800*              SHARED HELPERS - GADGETS AND POWERS
047900******************************************************************
048000*
048100  92-GADGET-LOOT.
048200*    GADGET LOOT FACTOR = 1.005**L * 1.02**(L DIV 10).  NOTE THIS
048300*    IS A DIFFERENT CURVE FROM THE COMBAT-STAT GADGET FACTOR IN
048400*    HNSTAT01 - THE TWO PROGRAMS DO NOT SHARE A COPYBOOK FOR IT.
048500      MOVE 1.005 TO WS-POW-BASE
048600      MOVE WS-GADGET-LEVEL TO WS-EXPONENT
048700      PERFORM 95-RAISE-TO-POWER THRU 9599-RAISE-TO-POWER-EXIT
048800      MOVE WS-POW-RESULT TO WS-WORK-2
048900      COMPUTE WS-GADGET-DIV = WS-GADGET-LEVEL / 10
049000      MOVE 1.02 TO WS-POW-BASE
049100      MOVE WS-GADGET-DIV TO WS-EXPONENT
049200      PERFORM 95-RAISE-TO-POWER THRU 9599-RAISE-TO-POWER-EXIT
049300      COMPUTE WS-GAD-FACTOR ROUNDED = WS-WORK-2 * WS-POW-RESULT.
049400  9299-GADGET-LOOT-EXIT.
049500      EXIT.
049600*
049700  95-RAISE-TO-POWER.
049800*    GENERIC BASE**EXPONENT BY REPEATED MULTIPLICATION - NO
049900*    FLOATING EXPONENTIATION IS USED ANYWHERE IN THIS PROGRAM.
050000*    CALLER SETS WS-POW-BASE AND WS-EXPONENT (0 OR MORE).
050100      MOVE 1 TO WS-POW-RESULT
050200      PERFORM 96-MULTIPLY-STEP THRU 9699-MULTIPLY-STEP-EXIT
050300          VARYING WS-POW-SUB FROM 1 BY 1
050400          UNTIL WS-POW-SUB > WS-EXPONENT.
050500  9599-RAISE-TO-POWER-EXIT.
050600      EXIT.
050700*
050800  96-MULTIPLY-STEP.
050900      COMPUTE WS-POW-RESULT ROUNDED = WS-POW-RESULT * WS-POW-BASE.
051000  9699-MULTIPLY-STEP-EXIT.
051100      EXIT.
051200*
