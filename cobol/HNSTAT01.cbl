000100 IDENTIFICATION DIVISION.
000200  PROGRAM-ID.     HNSTAT01.
000300  AUTHOR.         M OKAFOR.
000400  INSTALLATION.   CASTLE KNOLL DATA CENTER.
000500  DATE-WRITTEN.   02/1991.
000600  DATE-COMPILED.
000700  SECURITY.       COMPANY CONFIDENTIAL.
000800*
000900******************************************************************
001000*                                                                *
001100*A   ABSTRACT..                                                  *
001200*  HNSTAT01 IS CALLED ONCE PER BUILD RECORD BY HNBLDRPT (AND     *
001300*  OPTIONALLY BY HNBASEL TO SANITY-CHECK A FRESHLY GENERATED     *
001400*  BASELINE).  IT DERIVES THE STEADY-STATE COMBAT STATISTICS     *
001500*  FOR BORGE, OZZY OR KNOX FROM THE BUILD'S BASE-STAT POINTS,    *
001600*  TALENTS, ATTRIBUTES, INSCRYPTIONS, RELICS AND GADGETS.        *
001700*  DYNAMIC COMBAT-TIME EFFECTS (CATCH-UP, REVIVES, BOSS STAGE    *
001800*  MODIFIERS) ARE OUT OF SCOPE - THIS IS THE STATIC DERIVATION   *
001900*  ONLY, AS USED FOR BUILD RATING, NOT LIVE COMBAT.              *
002000*                                                                *
002100*L   LINKAGE..                                                   *
002200*     CALL 'HNSTAT01' USING HN-BUILD-RECORD                      *
002300*                           HN-BONUS-RECORD                      *
002400*                           HN-DERIVED-AREA.                     *
002500*                                                                *
002600*E   ERRORS DETECTED BY THIS ELEMENT..                           *
002700*     NONE - AN UNRECOGNISED BLD-HUNTER LEAVES HN-DERIVED-AREA   *
002800*     AT ZERO AND RETURNS; THE CALLER'S VALIDATOR CATCHES IT.    *
002900*                                                                *
003000*U   USER CONSTANTS AND TABLES REFERENCED..                      *
003100*     WS-HP-BASE/WS-POWER-BASE/WS-REGEN-BASE - PACKED-LITERAL    *
003200*     FLAT-STAT BASE TABLES, ONE ENTRY PER HUNTER.  ALL OTHER    *
003300*     GROWTH CONSTANTS ARE LITERALS FROM THE RATING DESIGN SPEC. *
003400*                                                                *
003500*R   RESTRICTIONS..                                              *
003600*     STATIC DERIVATION ONLY.  NOTHING HERE SIMULATES A FIGHT,   *
003700*     A RUN, OR A SESSION - THE NUMBERS RETURNED ARE THE SAME    *
003800*     NO MATTER HOW MANY TIMES THE SAME BUILD IS PASSED IN.      *
003900*                                                                *
004000*N   NOTES..                                                     *
004100*     CALLERS MUST NOT RELY ON THE CONTENTS OF WORKING-STORAGE   *
004200*     SURVIVING BETWEEN CALLS - NO SWITCH OR SAVE-AREA HERE IS   *
004300*     CARRIED ACROSS SUBSEQUENT CALL STATEMENTS.                 *
004400*                                                                *
004500*    MAINTENANCE                                                 *
004600*    -----------                                                 *
004700*    02/1991  MO   ORIGINAL BORGE/OZZY DERIVATION    - CR1040    *
004800*    07/1991  MO   ADDED KNOX DERIVATION             - CR1041    *
004900*    01/1992  MO   TALENT-DRIVEN DR AND EVADE FACTORS WIRED IN   *
005000*                  FOR ALL THREE HUNTERS                -CR1044  *
005100*    11/1993  MO   CORRECTED GADGET DIV-10 BREAKPOINT - CR1052   *
005200*    03/1998  JPH  Y2K REVIEW - NO DATE FIELDS, NO CHANGE -CR1061*
005300*    09/1999  JPH  ROUNDING POLICY ALIGNED TO HALF-UP    -CR1062 *
005400*    04/2003  BC   BOOK OF BAAL LIFESTEAL DROPPED - NOT USED BY  *
005500*                  THE RATING RUN, FLAT-HP ORDER FIXED  - CR1079 *
005600*    02/2009  RDM  REWORKED POWER HELPER FOR OZZY'S LEVEL MULT,  *
005700*                  ADDED SOUL-OF-THE-MINOTAUR DR LAYER  - CR1098 *
005800*    06/2009  RDM  MOVED FLAT HP/POWER/REGEN BASE CONSTANTS TO   *
005900*                  PACKED TABLES, ONE LOOKUP PER HUNTER - CR1099 *
006000*    11/2009  RDM  SPECIAL-CHANCE/SPECIAL-DAMAGE DERIVATION      *
006100*                  SPLIT INTO ITS OWN PARAGRAPH PER HUNTER       *
006200*                  AFTER A MAINTENANCE REVIEW FINDING   - CR1104 *
006300*    04/2012  TVR  DOCUMENTED WHY KNOX'S FIXED SPECIAL CHANCE/   *
006400*                  FINISHING-MOVE SPECIAL DAMAGE ARE NOT CARRIED *
006500*                  TO THE BUILD RECORD, AFTER AN AUDIT FLAGGED   *
006600*                  TALENT POSITION 8 AS UNREAD         - CR1131  *
006700*                                                                *
006800******************************************************************
006900  ENVIRONMENT DIVISION.
007000  CONFIGURATION SECTION.
007100  SOURCE-COMPUTER.   IBM-370.
007200  OBJECT-COMPUTER.   IBM-370.
007300  SPECIAL-NAMES.
007400      C01 IS TOP-OF-FORM.
007500  DATA DIVISION.
007600  WORKING-STORAGE SECTION.
007700  01  FILLER                      PIC X(32)
007800                                   VALUE 'HNSTAT01 WS BEGIN'.
007900*
008000******************************************************************
008100*                  GENERAL-PURPOSE SCRATCH AREA                 *
008200******************************************************************
008300*
008400  01  WS-GENERAL-WORK.
008500      05  WS-EXPONENT             PIC S9(04)      COMP.
008600      05  WS-POW-BASE             PIC S9(03)V9(06) COMP-3.
008700      05  WS-POW-RESULT           PIC S9(09)V9(06) COMP-3.
008800      05  WS-GADGET-G1            PIC S9(05)V9(06) COMP-3.
008900      05  WS-GADGET-G2            PIC S9(05)V9(06) COMP-3.
009000      05  WS-GADGET-G3            PIC S9(05)V9(06) COMP-3.
009100      05  WS-GADGET-MULT          PIC S9(05)V9(06) COMP-3.
009200      05  WS-ULTIMA-MULT          PIC S9(05)V9(06) COMP-3.
009300      05  WS-LEVEL-MULT           PIC S9(05)V9(06) COMP-3.
009400      05  WS-LOTL-FACTOR          PIC S9(05)V9(06) COMP-3.
009500      05  WS-EXO-FACTOR           PIC S9(05)V9(06) COMP-3.
009600      05  WS-CAT-POWER-FACTOR     PIC S9(05)V9(06) COMP-3.
009700      05  WS-CAT-SPEED-FACTOR     PIC S9(05)V9(06) COMP-3.
009800      05  WS-IRIDIAN-FACTOR       PIC S9(05)V9(06) COMP-3.
009900      05  WS-WORK-1               PIC S9(09)V9(06) COMP-3.
010000      05  WS-WORK-2               PIC S9(09)V9(06) COMP-3.
010100      05  WS-WORK-3               PIC S9(09)V9(06) COMP-3.
010200      05  WS-WORK-4               PIC S9(09)V9(06) COMP-3.
010300      05  WS-WORK-5               PIC S9(09)V9(06) COMP-3.
010400      05  WS-DIV-1                PIC S9(05)      COMP.
010500      05  WS-GADGET-LEVEL         PIC S9(05)      COMP.
010600      05  WS-GADGET-DIV           PIC S9(05)      COMP.
010700      05  WS-GADGET-FACTOR        PIC S9(05)V9(06) COMP-3.
010800      05  WS-HUNTER-SUB           PIC S9(01)      COMP.
010900      05  FILLER                  PIC X(04).
011000*
011100******************************************************************
011200*   WS-POW-SUB IS CARRIED AS A STANDALONE 77-LEVEL RATHER THAN   *
011300*   BURIED UNDER WS-GENERAL-WORK SINCE IT IS THE ONE FIELD IN    *
011400*   THAT AREA ADDRESSED DIRECTLY OFF THE 95-RAISE-TO-POWER       *
011500*   VARYING CLAUSE AND NOT SUBJECT TO ANY GROUP-LEVEL INITIALIZE.*
011600******************************************************************
011700*
011800  77  WS-POW-SUB                  PIC S9(05)      COMP.
011900*
012000******************************************************************
012100*          PACKED-LITERAL BASE-STAT TABLES - SAME TRICK AS       *
012200*          THE HNMAXTB MAXIMA TABLES, NO RUNTIME INIT NEEDED     *
012300******************************************************************
012400*
012500*    FLAT HP BASE CONSTANT PER HUNTER (1=BORGE 43,2=OZZY 16,
012600*    3=KNOX 20 - SEE 201/301/401-xxxx-HP)
012700*
012800  01  WS-HP-BASE-LITERALS    PIC X(06) VALUE '431620'.
012900  01  WS-HP-BASE-TABLE REDEFINES WS-HP-BASE-LITERALS.
013000      05  WS-HP-BASE             PIC 9(02) OCCURS 3 TIMES.
013100*
013200*    FLAT POWER BASE CONSTANT PER HUNTER, ONE DECIMAL (1=BORGE
013300*    3.0,2=OZZY 2.0,3=KNOX 1.2 - SEE 202/302/402-xxxx-POWER)
013400*
013500  01  WS-POWER-BASE-LITERALS PIC X(09) VALUE '030020012'.
013600  01  WS-POWER-BASE-TABLE REDEFINES WS-POWER-BASE-LITERALS.
013700      05  WS-POWER-BASE           PIC 9(02)V9(01) OCCURS 3 TIMES.
013800*
013900*    FLAT REGEN BASE CONSTANT PER HUNTER, TWO DECIMALS (1=BORGE
014000*    .02,2=OZZY .10,3=KNOX .05 - SEE 203/303/403-xxxx-REGEN)
014100*
014200  01  WS-REGEN-BASE-LITERALS PIC X(09) VALUE '002010005'.
014300  01  WS-REGEN-BASE-TABLE REDEFINES WS-REGEN-BASE-LITERALS.
014400      05  WS-REGEN-BASE            PIC 9(01)V9(02) OCCURS 3 TIMES.
014500*
014600  LINKAGE SECTION.
014700  COPY HNBLDREC.
014800  COPY HNBONREC.
014900  COPY HNDSTAT.
015000*
015100  PROCEDURE DIVISION USING HN-BUILD-RECORD
015200                           HN-BONUS-RECORD
015300                           HN-DERIVED-AREA.
015400*
015500******************************************************************
015600*                        MAINLINE LOGIC                          *
015700******************************************************************
015800*
015900  0-CONTROL-PROCESS.
016000      INITIALIZE HN-DERIVED-AREA
016100      IF BLD-HUNTER-IS-BORGE
016200          MOVE 1 TO WS-HUNTER-SUB
016300          PERFORM 20-BORGE-STATS THRU 2099-BORGE-STATS-EXIT
016400      ELSE
016500          IF BLD-HUNTER-IS-OZZY
016600              MOVE 2 TO WS-HUNTER-SUB
016700              PERFORM 30-OZZY-STATS THRU 3099-OZZY-STATS-EXIT
016800          ELSE
016900              IF BLD-HUNTER-IS-KNOX
017000                  MOVE 3 TO WS-HUNTER-SUB
017100                  PERFORM 40-KNOX-STATS THRU 4099-KNOX-STATS-EXIT
017200              END-IF
017300          END-IF
017400      END-IF
017500      GOBACK.
017600*
017700******************************************************************
017800*                    BORGE STAT SECTION
017900*   TALENTS 1-9 DEATH-IS-MY-COMPANION,LIFE-OF-THE-HUNT,UNFAIR-
018000*   ADVANTAGE,IMPECCABLE-IMPACTS,OMEN-OF-DEFEAT,CALL-ME-LUCKY-
018100*   LOOT,PRESENCE-OF-GOD,FIRES-OF-WAR,LEGACY-OF-ULTIMA
018200*   ATTRS 1-15  SOUL-OF-ARES,ESSENCE-OF-YLITH,SPARTAN-LINEAGE,
018300*   TIMELESS-MASTERY,HELLTOUCH-BARRIER,LIFEDRAIN-INHALERS,
018400*   EXPLOSIVE-PUNCHES,BOOK-OF-BAAL,SUPERIOR-SENSORS,ATLAS-
018500*   PROTOCOL,WEAKSPOT-ANALYSIS,BORN-FOR-BATTLE,SOUL-OF-ATHENA,
018600*   SOUL-OF-HERMES,SOUL-OF-THE-MINOTAUR
018700*   INSCR 1-10  I3,I4,I11,I13,I14,I23,I24,I27,I44,I60
018800******************************************************************
018900*
019000  20-BORGE-STATS.
019100      PERFORM 90-GADGET-MULT THRU 9099-GADGET-MULT-EXIT
019200      PERFORM 91-ULTIMA-MULT THRU 9199-ULTIMA-MULT-EXIT
019300      PERFORM 201-BORGE-HP THRU 20199-BORGE-HP-EXIT
019400      PERFORM 202-BORGE-POWER THRU 20299-BORGE-POWER-EXIT
019500      PERFORM 203-BORGE-REGEN THRU 20399-BORGE-REGEN-EXIT
019600      PERFORM 204-BORGE-DR THRU 20499-BORGE-DR-EXIT
019700      PERFORM 205-BORGE-EVADE THRU 20599-BORGE-EVADE-EXIT
019800      PERFORM 206-BORGE-EFFECT THRU 20699-BORGE-EFFECT-EXIT
019900      PERFORM 207-BORGE-SPEC-CHANCE
020000          THRU 20799-BORGE-SPEC-CHANCE-EXIT
020100      PERFORM 208-BORGE-SPEC-DMG THRU 20899-BORGE-SPEC-DMG-EXIT
020200      PERFORM 209-BORGE-SPEED THRU 20999-BORGE-SPEED-EXIT.
020300  2099-BORGE-STATS-EXIT.
020400      EXIT.
020500*
020600  201-BORGE-HP.
020700*    HP=43+HPSTAT*(2.50+.01*(HPSTAT DIV 5)), TIMES ARES,DISK,
020800*    CRE3-BY-LEVEL,CRE2,CRE1,GADGET-MULT,ULTIMA - THEN ADD FLAT
020900*    I3*6 AND I27*59.15 AFTER ALL THE MULTIPLIERS ARE APPLIED.
021000      COMPUTE WS-DIV-1 = BLD-STAT-HP / 5
021100      COMPUTE WS-WORK-1 ROUNDED =
021200          WS-HP-BASE(WS-HUNTER-SUB)
021300              + BLD-STAT-HP * (2.50 + 0.01 * WS-DIV-1)
021400      COMPUTE WS-WORK-1 ROUNDED =
021500          WS-WORK-1 * (1 + BLD-ATT(1) * 0.01)
021600                    * (1 + BLD-REL-DISK * 0.03)
021700                    * (1 + .015 * (BLD-LEVEL - 39) * BLD-GEM-CRE3)
021800                    * (1 + 0.02 * BLD-GEM-CRE2)
021900                    * (1 + 0.2 * BLD-GEM-CRE1)
022000                    * WS-GADGET-MULT
022100                    * WS-ULTIMA-MULT
022200      COMPUTE HND-MAX-HP ROUNDED =
022300          WS-WORK-1 + (BLD-INS(1) * 6) + (BLD-INS(8) * 59.15).
022400  20199-BORGE-HP-EXIT.
022500      EXIT.
022600*
022700  202-BORGE-POWER.
022800*    POWER GROWS BY STAT STEP, PLUS FLAT INS(4)/TAL(4) ADD-ONS,
022900*    THEN TAKES THE SAME FAMILY OF MULTIPLIERS AS HP ABOVE PLUS
023000*    INS(10), ARTILLERY RELIC, INNO3 GEM AND ATT(15).
023100      COMPUTE WS-DIV-1 = BLD-STAT-POWER / 10
023200      COMPUTE WS-WORK-1 ROUNDED =
023300          WS-POWER-BASE(WS-HUNTER-SUB)
023400              + BLD-STAT-POWER * (0.5 + 0.01 * WS-DIV-1)
023500            + BLD-INS(4) * 1 + BLD-TAL(4) * 2
023600      COMPUTE HND-POWER ROUNDED =
023700          WS-WORK-1 * (1 + BLD-ATT(1) * 0.002)
023800                    * (1 + BLD-INS(10) * 0.03)
023900                    * (1 + BLD-REL-ARTILLERY * 0.03)
024000                    * (1 + 0.01 * (BLD-LEVEL - 39) * BLD-GEM-CRE3)
024100                    * (1 + 0.02 * BLD-GEM-CRE2)
024200                    * (1 + 0.03 * BLD-GEM-INNO3)
024300                    * (1 + BLD-ATT(15) * 0.01)
024400                    * WS-GADGET-MULT
024500                    * WS-ULTIMA-MULT.
024600  20299-BORGE-POWER-EXIT.
024700      EXIT.
024800*
024900  203-BORGE-REGEN.
025000*    REGEN STEP IS PER 30 POINTS RATHER THAN PER 5 OR 10 LIKE HP
025100*    AND POWER - ATT(2) CONTRIBUTES BOTH A FLAT ADD AND A PERCENT
025200*    MULTIPLIER, SO IT IS REFERENCED TWICE BELOW.
025300      COMPUTE WS-DIV-1 = BLD-STAT-REGEN / 30
025400      COMPUTE WS-WORK-1 ROUNDED =
025500          WS-REGEN-BASE(WS-HUNTER-SUB)
025600              + BLD-STAT-REGEN * (0.03 + 0.01 * WS-DIV-1)
025700               + BLD-ATT(2) * 0.04
025800      COMPUTE HND-REGEN ROUNDED =
025900          WS-WORK-1 * (1 + BLD-ATT(2) * 0.009)
026000                    * (1 + .005 * (BLD-LEVEL - 39) * BLD-GEM-CRE3)
026100                    * (1 + 0.02 * BLD-GEM-CRE2)
026200                    * WS-GADGET-MULT
026300                    * WS-ULTIMA-MULT.
026400  20399-BORGE-REGEN-EXIT.
026500      EXIT.
026600*
026700  204-BORGE-DR.
026800*    DAMAGE REDUCTION HAS NO FLAT-STAT-BASE TABLE ENTRY - IT IS
026900*    DRIVEN ENTIRELY BY THE DR ATTRIBUTE POINTS AND TWO SMALL
027000*    FLAT ADD-ONS FROM INS(7) AND ATT(14).
027100      COMPUTE WS-WORK-1 ROUNDED =
027200          BLD-STAT-DR * 0.0144 + BLD-ATT(3) * 0.015
027300        + BLD-INS(7) * 0.004 + BLD-ATT(14) * 0.002
027400      COMPUTE HND-DR ROUNDED =
027500          WS-WORK-1 * (1 + 0.02 * BLD-GEM-CRE2).
027600  20499-BORGE-DR-EXIT.
027700      EXIT.
027800*
027900  205-BORGE-EVADE.
028000*    EVADE IS A SIMPLE FLAT-PLUS-LINEAR FORMULA, NO MULTIPLIER
028100*    CHAIN - GADGETS AND GEMS DO NOT TOUCH EVADE FOR ANY HUNTER.
028200      COMPUTE HND-EVADE ROUNDED =
028300          0.01 + BLD-STAT-EVADE * 0.0034 + BLD-ATT(9) * 0.016.
028400  20599-BORGE-EVADE-EXIT.
028500      EXIT.
028600*
028700  206-BORGE-EFFECT.
028800*    HND-EFFECT FEEDS THE PRESENCE OF GOD LOOT FACTOR OVER IN
028900*    HNLOOT01 - THIS PARAGRAPH MUST RUN BEFORE THAT CALL.
029000      COMPUTE WS-WORK-1 ROUNDED =
029100          0.04 + BLD-STAT-EFFECT * 0.005 + BLD-ATT(9) * 0.012
029200               + BLD-INS(3) * 0.02 + 0.03 * BLD-GEM-INNO3
029300      COMPUTE HND-EFFECT ROUNDED =
029400          WS-WORK-1 * (1 + 0.02 * BLD-GEM-CRE2).
029500  20699-BORGE-EFFECT-EXIT.
029600      EXIT.
029700*
029800  207-BORGE-SPEC-CHANCE.
029900*    CHANCE FOR BORGE'S SPECIAL (CRIT) - BASE 5 PERCENT PLUS
030000*    STAT/TALENT/INSCRYPTION CONTRIBUTIONS, GEM-CRE2 MULTIPLIER.
030100      COMPUTE WS-WORK-1 ROUNDED =
030200          0.05 + BLD-STAT-SPECIAL-C * 0.0018 + BLD-ATT(7) * 0.044
030300               + BLD-INS(2) * 0.0065 + BLD-ATT(14) * 0.004
030400      COMPUTE HND-SPEC-CHANCE ROUNDED =
030500          WS-WORK-1 * (1 + 0.02 * BLD-GEM-CRE2).
030600  20799-BORGE-SPEC-CHANCE-EXIT.
030700      EXIT.
030800*
030900  208-BORGE-SPEC-DMG.
031000*    SPECIAL DAMAGE MULTIPLIER - BASE 1.30X, NO GEM OR RELIC
031100*    CONTRIBUTION, JUST THE STAT POINTS AND ATT(7).
031200      COMPUTE HND-SPEC-DMG ROUNDED =
031300          1.30 + BLD-STAT-SPECIAL-D * 0.01 + BLD-ATT(7) * 0.08.
031400  20899-BORGE-SPEC-DMG-EXIT.
031500      EXIT.
031600*
031700  209-BORGE-SPEED.
031800*    LOWER IS FASTER FOR THIS FIELD - BASE 5, REDUCED BY SPEED
031900*    STAT POINTS AND INS(6), NEVER FLOORED HERE.
032000      COMPUTE HND-SPEED ROUNDED =
032100          5 - BLD-STAT-SPEED * 0.03 - BLD-INS(6) * 0.04.
032200  20999-BORGE-SPEED-EXIT.
032300      EXIT.
032400*
032500******************************************************************
032600*                     OZZY STAT SECTION
032700*   TALENTS 1-9 DEATH-IS-MY-COMPANION,TRICKSTERS-BOON,UNFAIR-
032800*   ADVANTAGE,THOUSAND-NEEDLES,OMEN-OF-DECAY,CALL-ME-LUCKY-LOOT,
032900*   CRIPPLING-SHOTS,ECHO-BULLETS,LEGACY-OF-ULTIMA
033000*   ATTRS 1-15  LIVING-OFF-THE-LAND,EXO-PIERCERS,TIMELESS-
033100*   MASTERY,SHIMMERING-SCORPION,WINGS-OF-IBU,EXTERMINATION-
033200*   PROTOCOL,SOUL-OF-SNEK,VECTID-ELIXIR,CYCLE-OF-DEATH,GIFT-OF-
033300*   MEDUSA,DEAL-WITH-DEATH,DANCE-OF-DASHES,BLESSINGS-OF-THE-CAT,
033400*   BLESSINGS-OF-THE-SCARAB,BLESSINGS-OF-THE-SISTERS
033500*   INSCR 1-8  I31,I32,I33,I36,I37,I40,I86,I92
033600******************************************************************
033700*
033800  30-OZZY-STATS.
033900      PERFORM 90-GADGET-MULT THRU 9099-GADGET-MULT-EXIT
034000      PERFORM 91-ULTIMA-MULT THRU 9199-ULTIMA-MULT-EXIT
034100      PERFORM 93-OZZY-LEVEL-MULT THRU 9399-OZZY-LEVEL-MULT-EXIT
034200      PERFORM 94-OZZY-FACTORS
034300          THRU 9499-OZZY-FACTORS-EXIT
034400      PERFORM 301-OZZY-HP THRU 30199-OZZY-HP-EXIT
034500      PERFORM 302-OZZY-POWER THRU 30299-OZZY-POWER-EXIT
034600      PERFORM 303-OZZY-REGEN THRU 30399-OZZY-REGEN-EXIT
034700      PERFORM 304-OZZY-DR THRU 30499-OZZY-DR-EXIT
034800      PERFORM 305-OZZY-EVADE THRU 30599-OZZY-EVADE-EXIT
034900      PERFORM 306-OZZY-EFFECT THRU 30699-OZZY-EFFECT-EXIT
035000      PERFORM 307-OZZY-SPEC-CHANCE
035100          THRU 30799-OZZY-SPEC-CHANCE-EXIT
035200      PERFORM 308-OZZY-SPEC-DMG THRU 30899-OZZY-SPEC-DMG-EXIT
035300      PERFORM 309-OZZY-SPEED THRU 30999-OZZY-SPEED-EXIT.
035400  3099-OZZY-STATS-EXIT.
035500      EXIT.
035600*
035700  301-OZZY-HP.
035800*    OZZY'S HP RUNS THROUGH THE LIVING-OFF-THE-LAND AND IRIDIAN
035900*    FACTORS COMPUTED BY 94-OZZY-FACTORS ABOVE, NOT THE RELIC
036000*    CRE1/CRE2/CRE3 FAMILY BORGE USES.
036100      COMPUTE WS-DIV-1 = BLD-STAT-HP / 5
036200      COMPUTE WS-WORK-1 ROUNDED =
036300          WS-HP-BASE(WS-HUNTER-SUB)
036400              + BLD-STAT-HP * (2 + 0.03 * WS-DIV-1)
036500      COMPUTE HND-MAX-HP ROUNDED =
036600          WS-WORK-1 * WS-LOTL-FACTOR * WS-ULTIMA-MULT
036700                    * (1 + BLD-REL-DISK * 0.03)
036800                    * WS-GADGET-MULT
036900                    * (1 + 0.03 * BLD-GEM-INNO3)
037000                    * WS-IRIDIAN-FACTOR.
037100  30199-OZZY-HP-EXIT.
037200      EXIT.
037300*
037400  302-OZZY-POWER.
037500*    POWER PICKS UP LEVEL-MULT AND EXO-FACTOR/CAT-POWER-FACTOR
037600*    ON TOP OF THE SHARED GADGET/ULTIMA/IRIDIAN CHAIN.
037700      COMPUTE WS-DIV-1 = BLD-STAT-POWER / 10
037800      COMPUTE WS-WORK-1 ROUNDED =
037900          WS-POWER-BASE(WS-HUNTER-SUB)
038000              + BLD-STAT-POWER * (0.3 + 0.01 * WS-DIV-1)
038100      COMPUTE HND-POWER ROUNDED =
038200          WS-WORK-1 * WS-LEVEL-MULT * WS-EXO-FACTOR
038300                    * WS-CAT-POWER-FACTOR * WS-ULTIMA-MULT
038400                    * (1 + BLD-REL-ARTILLERY * 0.03)
038500                    * (1 + 0.03 * BLD-GEM-INNO3)
038600                    * WS-GADGET-MULT
038700                    * WS-IRIDIAN-FACTOR.
038800  30299-OZZY-POWER-EXIT.
038900      EXIT.
039000*
039100  303-OZZY-REGEN.
039200*    REGEN GETS A HEAVIER INNO3 GEM WEIGHT (0.25 PER POINT) THAN
039300*    ANY OTHER OZZY STAT - NOT A TYPO, CONFIRMED ON CR1043.
039400      COMPUTE WS-DIV-1 = BLD-STAT-REGEN / 30
039500      COMPUTE WS-WORK-1 ROUNDED =
039600          WS-REGEN-BASE(WS-HUNTER-SUB)
039700              + BLD-STAT-REGEN * (0.05 + 0.01 * WS-DIV-1)
039800      COMPUTE HND-REGEN ROUNDED =
039900          WS-WORK-1 * WS-LOTL-FACTOR * WS-ULTIMA-MULT
040000                    * WS-GADGET-MULT
040100                    * (1 + 0.25 * BLD-GEM-INNO3)
040200                    * WS-IRIDIAN-FACTOR.
040300  30399-OZZY-REGEN-EXIT.
040400      EXIT.
040500*
040600  304-OZZY-DR.
040700*    OZZY DR HAS NO GADGET/ULTIMA/GEM MULTIPLIER - FLAT STAT,
040800*    TALENT AND TWO INSCRYPTION CONTRIBUTIONS ONLY.
040900      COMPUTE HND-DR ROUNDED =
041000          BLD-STAT-DR * 0.0035 + BLD-ATT(5) * 0.026
041100        + BLD-INS(5) * 0.0111 + BLD-INS(7) * 0.002.
041200  30499-OZZY-DR-EXIT.
041300      EXIT.
041400*
041500  305-OZZY-EVADE.
041600*    HIGHER BASE THAN BORGE'S EVADE (5 PERCENT VS 1) SINCE OZZY
041700*    HAS NO DEDICATED BLOCK OR DR TALENT LINE TO LEAN ON.
041800      COMPUTE HND-EVADE ROUNDED =
041900          0.05 + BLD-STAT-EVADE * 0.0062 + BLD-ATT(5) * 0.005.
042000  30599-OZZY-EVADE-EXIT.
042100      EXIT.
042200*
042300  306-OZZY-EFFECT.
042400*    HND-EFFECT HERE ALSO FEEDS THE PRESENCE OF GOD LOOT FACTOR,
042500*    BUT OZZY'S TALENT POSITION 7 IS CRIPPLING SHOTS, NOT
042600*    PRESENCE OF GOD - SEE THE NOTE IN 50-COMMON-FACTORS OF
042700*    HNLOOT01 EXPLAINING WHY THE FACTOR IS SKIPPED FOR HIM.
042800      COMPUTE HND-EFFECT ROUNDED =
042900          0.04 + BLD-STAT-EFFECT * 0.0035 + BLD-ATT(6) * 0.028
043000               + BLD-INS(1) * 0.006 + BLD-INS(8) * 0.002.
043100  30699-OZZY-EFFECT-EXIT.
043200      EXIT.
043300*
043400  307-OZZY-SPEC-CHANCE.
043500*    OZZY'S SPEC CHANCE HAS NO GEM-CRE2 LAYER LIKE BORGE'S - THE
043600*    ONLY GEM TOUCH IS GEM-INNO3, FLAT-ADDED IN AS A PERCENT.
043700      COMPUTE HND-SPEC-CHANCE ROUNDED =
043800          0.05 + BLD-STAT-SPECIAL-C * 0.0038 + BLD-INS(6) * 0.005
043900               + 0.03 * BLD-GEM-INNO3.
044000  30799-OZZY-SPEC-CHANCE-EXIT.
044100      EXIT.
044200*
044300  308-OZZY-SPEC-DMG.
044400*    LOWER BASE THAN BORGE (0.25X VS 1.30X) - OZZY LEANS ON
044500*    SPEC CHANCE RATHER THAN SPEC DAMAGE FOR HIS CRIT LINE.
044600      COMPUTE HND-SPEC-DMG ROUNDED =
044700          0.25 + BLD-STAT-SPECIAL-D * 0.01.
044800  30899-OZZY-SPEC-DMG-EXIT.
044900      EXIT.
045000*
045100  309-OZZY-SPEED.
045200*    SPEED FOR OZZY ALSO SUBTRACTS A TALENT AND AN INSCRYPTION
045300*    TERM ON TOP OF THE STAT POINTS, THEN RUNS THROUGH THE
045400*    CAT-SPEED-FACTOR COMPUTED BY 94-OZZY-FACTORS.
045500      COMPUTE WS-WORK-1 ROUNDED =
045600          4 - BLD-STAT-SPEED * 0.0418 - BLD-TAL(4) * 0.06
045700            - BLD-INS(4) * 0.03
045800      COMPUTE HND-SPEED ROUNDED =
045900          WS-WORK-1 * WS-CAT-SPEED-FACTOR.
046000  30999-OZZY-SPEED-EXIT.
046100      EXIT.
046200*
046300******************************************************************
046400*                     KNOX STAT SECTION
046500*   TALENTS 1-9 DEATH-IS-MY-COMPANION,CALYPSOS-ADVANTAGE,UNFAIR-
046600*   ADVANTAGE,GHOST-BULLETS,OMEN-OF-DEFEAT,CALL-ME-LUCKY-LOOT,
046700*   PRESENCE-OF-GOD,FINISHING-MOVE,LEGACY-OF-ULTIMA (NO EFFECT
046800*   FOR KNOX)
046900*   ATTRS 1-10  RELEASE-THE-KRAKEN,SPACE-PIRATE-ARMORY,SOUL-
047000*   AMPLIFICATION,SERIOUS-EFFICIENCY,FORTIFICATION-ELIXIR,A-
047100*   PIRATES-LIFE-FOR-KNOX,DEAD-MEN-TELL-NO-TALES,PASSIVE-CHARGE-
047200*   TANK,SHIELD-OF-POSEIDON,TIMELESS-MASTERY
047300*   KNOX CARRIES NO INSCRYPTIONS - BLD-INS TABLE IS ALL ZERO.
047400*   BLD-STAT-SPECIAL-C/D AND BLD-STAT-SPEED ARE RELABELLED FOR
047500*   KNOX AS CHARGE-CHANCE, CHARGE-GAINED AND RELOAD-TIME, AND
047600*   LAND IN THE SAME RTD-SPEC-CHANCE/SPEC-DMG/SPEED SLOTS.
047700*   BLD-STAT-EVADE CARRIES KNOX'S BLOCK STAT AND LANDS IN THE
047800*   SAME RTD-EVADE SLOT USED FOR EVADE ON THE OTHER TWO HUNTERS.
047900******************************************************************
048000*
048100  40-KNOX-STATS.
048200      PERFORM 401-KNOX-HP THRU 40199-KNOX-HP-EXIT
048300      PERFORM 402-KNOX-POWER THRU 40299-KNOX-POWER-EXIT
048400      PERFORM 403-KNOX-REGEN THRU 40399-KNOX-REGEN-EXIT
048500      PERFORM 404-KNOX-DR THRU 40499-KNOX-DR-EXIT
048600      PERFORM 405-KNOX-BLOCK THRU 40599-KNOX-BLOCK-EXIT
048700      PERFORM 406-KNOX-EFFECT THRU 40699-KNOX-EFFECT-EXIT
048800      PERFORM 407-KNOX-CHARGE-CHANCE
048900          THRU 40799-KNOX-CHARGE-CHANCE-EXIT
049000      PERFORM 408-KNOX-CHARGE-GAINED
049100          THRU 40899-KNOX-CHARGE-GAINED-EXIT
049200      PERFORM 409-KNOX-RELOAD THRU 40999-KNOX-RELOAD-EXIT.
049300  4099-KNOX-STATS-EXIT.
049400      EXIT.
049500*
049600  401-KNOX-HP.
049700*    KNOX HAS NO GADGET-MULT/ULTIMA-MULT CHAIN - HIS BUILD
049800*    REVOLVES AROUND ATTRIBUTES AND DISK RELIC, NOT GEMS.
049900      COMPUTE WS-WORK-1 ROUNDED =
050000          WS-HP-BASE(WS-HUNTER-SUB)
050100              + BLD-STAT-HP * (2.0 + BLD-STAT-HP / 50)
050200      COMPUTE HND-MAX-HP ROUNDED =
050300          WS-WORK-1 * (1 + BLD-ATT(1) * 0.005)
050400                    * (1 + BLD-REL-DISK * 0.03).
050500  40199-KNOX-HP-EXIT.
050600      EXIT.
050700*
050800  402-KNOX-POWER.
050900*    SECOND-ORDER STAT TERM (STAT-POWER / 1000) MAKES KNOX'S
051000*    POWER CURVE GENTLY ACCELERATE AT HIGH POWER INVESTMENT.
051100      COMPUTE WS-WORK-1 ROUNDED =
051200          WS-POWER-BASE(WS-HUNTER-SUB)
051300              + BLD-STAT-POWER * (0.06 + BLD-STAT-POWER / 1000)
051400      COMPUTE HND-POWER ROUNDED =
051500          WS-WORK-1 * (1 + BLD-ATT(1) * 0.005).
051600  40299-KNOX-POWER-EXIT.
051700      EXIT.
051800*
051900  403-KNOX-REGEN.
052000*    NO FLAT-STAT-BASE CONTRIBUTION OUTSIDE WS-REGEN-BASE HERE -
052100*    THE SECOND-ORDER TERM IS THE ONLY GROWTH KNOX'S REGEN GETS.
052200      COMPUTE HND-REGEN ROUNDED =
052300          WS-REGEN-BASE(WS-HUNTER-SUB)
052400              + BLD-STAT-REGEN * (.01 + BLD-STAT-REGEN * .00075).
052500  40399-KNOX-REGEN-EXIT.
052600      EXIT.
052700*
052800  404-KNOX-DR.
052900*    KNOX CARRIES NO INSCRYPTIONS, SO THIS FORMULA IS SHORTER
053000*    THAN BORGE'S OR OZZY'S DR - STAT POINTS AND ATT(6) ONLY.
053100      COMPUTE HND-DR ROUNDED =
053200          BLD-STAT-DR * 0.01 + BLD-ATT(6) * 0.009.
053300  40499-KNOX-DR-EXIT.
053400      EXIT.
053500*
053600  405-KNOX-BLOCK.
053700*    KNOX'S "BLOCK" STAT RIDES IN THE BLD-STAT-EVADE FIELD AND
053800*    LANDS IN HND-EVADE - SAME SLOT, DIFFERENT COMBAT MEANING.
053900      COMPUTE HND-EVADE ROUNDED =
054000          0.05 + BLD-STAT-EVADE * 0.005 + BLD-ATT(5) * 0.01
054100               + BLD-ATT(6) * 0.008.
054200  40599-KNOX-BLOCK-EXIT.
054300      EXIT.
054400*
054500  406-KNOX-EFFECT.
054600*    KNOX'S TALENT POSITION 7 IS PRESENCE OF GOD, UNLIKE OZZY'S,
054700*    SO HND-EFFECT HERE DOES FEED THE COMMON LOOT FACTOR.
054800      COMPUTE HND-EFFECT ROUNDED =
054900          0.04 + BLD-STAT-EFFECT * 0.004 + BLD-ATT(4) * 0.02
055000               + BLD-ATT(6) * 0.007.
055100  40699-KNOX-EFFECT-EXIT.
055200      EXIT.
055300*
055400*    KNOX ALSO CARRIES A FIXED 10% SPECIAL CHANCE AND A FINISHING-
055500*    MOVE-DRIVEN SPECIAL DAMAGE (BASE 1.0 + TALENT POSITION 8,
055600*    FINISHING MOVE, TIMES 0.2) THAT ARE NOT CHARGE-RELATED AT
055700*    ALL - A SEPARATE GUN-MECHANIC ON TOP OF THE CHARGE SYSTEM
055800*    BELOW.  THE BUILD RECORD HAS NO THIRD PAIR OF SPEC-CHANCE/
055900*    SPEC-DMG SLOTS TO HOLD A CONSTANT ALONGSIDE THE CHARGE
056000*    VALUES, SO THIS PROGRAM DOES NOT DERIVE OR CARRY IT - THE
056100*    CHARGE FIGURES BELOW, NOT THE FIXED GUN MECHANIC, ARE WHAT
056200*    RTD-SPEC-CHANCE/RTD-SPEC-DMG REPORT FOR KNOX, PER THE INPUT
056300*    LAYOUT'S OWN "CHARGE CHANCE FOR KNOX" / "CHARGE GAINED FOR
056400*    KNOX" LABELS ON BLD-STAT-SPECIAL-C/D.  BLD-TAL(8), FINISHING
056500*    MOVE, IS THEREFORE NOT READ ANYWHERE IN THIS PROGRAM - NOT
056600*    AN OVERSIGHT, JUST NOTHING ON THE RATED RECORD FOR IT TO
056700*    FEED - CR1131.
056800*
056900  407-KNOX-CHARGE-CHANCE.
057000*    "CHARGE CHANCE" IS KNOX'S NAME FOR THE SAME RTD-SPEC-CHANCE
057100*    SLOT BORGE AND OZZY CALL SPECIAL CHANCE - SEE THE SECTION
057200*    BANNER ABOVE FOR THE FULL RELABELLING LIST.
057300      COMPUTE HND-SPEC-CHANCE ROUNDED =
057400          0.05 + BLD-STAT-SPECIAL-C * 0.003 + BLD-ATT(4) * 0.01
057500               + BLD-ATT(6) * 0.006.
057600  40799-KNOX-CHARGE-CHANCE-EXIT.
057700      EXIT.
057800*
057900  408-KNOX-CHARGE-GAINED.
058000*    "CHARGE GAINED" LANDS IN RTD-SPEC-DMG - BASE 1.0, NOT 1.30
058100*    LIKE BORGE OR 0.25 LIKE OZZY, SINCE IT IS A DIFFERENT STAT.
058200      COMPUTE HND-SPEC-DMG ROUNDED =
058300          1.0 + BLD-STAT-SPECIAL-D * 0.01 + BLD-ATT(9) * 0.1.
058400  40899-KNOX-CHARGE-GAINED-EXIT.
058500      EXIT.
058600*
058700  409-KNOX-RELOAD.
058800*    "RELOAD" LANDS IN RTD-SPEED - LOWER RESULT IS FASTER, SAME
058900*    CONVENTION AS BORGE AND OZZY'S SPEED PARAGRAPHS ABOVE.
059000      COMPUTE HND-SPEED ROUNDED =
059100          8.0 - BLD-STAT-SPEED * 0.08.
059200  40999-KNOX-RELOAD-EXIT.
059300      EXIT.
059400*
059500******************************************************************
059600*              SHARED HELPERS - GADGETS, ULTIMA, POWERS          *
059700******************************************************************
059800*
059900  90-GADGET-MULT.
060000*    COMBINED GADGET MULT = G(WRENCH) * G(ZAPTRON) * G(ANCHOR)
060100*    WHERE G(L) = (1+L*.003) * 1.002**(L DIV 10).  NOT CALLED FOR
060200*    KNOX - GADGETS DO NOT TOUCH HIS COMBAT STATS.
060300      MOVE BLD-GAD-WRENCH TO WS-GADGET-LEVEL
060400      PERFORM 92-GADGET-FACTOR THRU 9299-GADGET-FACTOR-EXIT
060500      MOVE WS-GADGET-FACTOR TO WS-GADGET-G1
060600      MOVE BLD-GAD-ZAPTRON TO WS-GADGET-LEVEL
060700      PERFORM 92-GADGET-FACTOR THRU 9299-GADGET-FACTOR-EXIT
060800      MOVE WS-GADGET-FACTOR TO WS-GADGET-G2
060900      MOVE BLD-GAD-ANCHOR TO WS-GADGET-LEVEL
061000      PERFORM 92-GADGET-FACTOR THRU 9299-GADGET-FACTOR-EXIT
061100      MOVE WS-GADGET-FACTOR TO WS-GADGET-G3
061200      COMPUTE WS-GADGET-MULT ROUNDED =
061300          WS-GADGET-G1 * WS-GADGET-G2 * WS-GADGET-G3.
061400  9099-GADGET-MULT-EXIT.
061500      EXIT.
061600*
061700  91-ULTIMA-MULT.
061800*    LEGACY OF ULTIMA IS TALENT POSITION 9, BORGE AND OZZY.
061900      COMPUTE WS-ULTIMA-MULT ROUNDED = 1 + BLD-TAL(9) * 0.01.
062000  9199-ULTIMA-MULT-EXIT.
062100      EXIT.
062200*
062300  92-GADGET-FACTOR.
062400      COMPUTE WS-GADGET-DIV = WS-GADGET-LEVEL / 10
062500      MOVE 1.002 TO WS-POW-BASE
062600      MOVE WS-GADGET-DIV TO WS-EXPONENT
062700      PERFORM 95-RAISE-TO-POWER THRU 9599-RAISE-TO-POWER-EXIT
062800      COMPUTE WS-GADGET-FACTOR ROUNDED =
062900          (1 + WS-GADGET-LEVEL * 0.003) * WS-POW-RESULT.
063000  9299-GADGET-FACTOR-EXIT.
063100      EXIT.
063200*
063300  93-OZZY-LEVEL-MULT.
063400*    L = 1.001**LEVEL TIMES 1.02**(LEVEL DIV 10) - POWER ONLY.
063500      MOVE 1.001 TO WS-POW-BASE
063600      MOVE BLD-LEVEL TO WS-EXPONENT
063700      PERFORM 95-RAISE-TO-POWER THRU 9599-RAISE-TO-POWER-EXIT
063800      MOVE WS-POW-RESULT TO WS-WORK-2
063900      COMPUTE WS-DIV-1 = BLD-LEVEL / 10
064000      MOVE 1.02 TO WS-POW-BASE
064100      MOVE WS-DIV-1 TO WS-EXPONENT
064200      PERFORM 95-RAISE-TO-POWER THRU 9599-RAISE-TO-POWER-EXIT
064300      COMPUTE WS-LEVEL-MULT ROUNDED = WS-WORK-2 * WS-POW-RESULT.
064400  9399-OZZY-LEVEL-MULT-EXIT.
064500      EXIT.
064600*
064700  94-OZZY-FACTORS.
064800*    FOUR TALENT/ATTRIBUTE-DRIVEN FACTORS USED ACROSS SEVERAL
064900*    OF THE PARAGRAPHS BELOW - COMPUTED ONCE HERE RATHER THAN
065000*    RECOMPUTED IN EACH STAT PARAGRAPH THAT NEEDS THEM.
065100      COMPUTE WS-LOTL-FACTOR ROUNDED = 1 + BLD-ATT(1) * 0.02
065200      COMPUTE WS-EXO-FACTOR ROUNDED = 1 + BLD-ATT(2) * 0.012
065300      COMPUTE WS-CAT-POWER-FACTOR ROUNDED = 1 + BLD-ATT(13) * 0.02
065400      COMPUTE WS-CAT-SPEED-FACTOR ROUNDED = 1 - BLD-ATT(13) * .004
065500      IF BON-IRIDIAN-CARD = 1
065600          MOVE 1.03 TO WS-IRIDIAN-FACTOR
065700      ELSE
065800          MOVE 1.00 TO WS-IRIDIAN-FACTOR
065900      END-IF.
066000  9499-OZZY-FACTORS-EXIT.
066100      EXIT.
066200*
066300  95-RAISE-TO-POWER.
066400*    GENERIC BASE**EXPONENT BY REPEATED MULTIPLICATION - NO
066500*    FLOATING EXPONENTIATION IS USED ANYWHERE IN THIS PROGRAM.
066600*    CALLER SETS WS-POW-BASE AND WS-EXPONENT (0 OR MORE).
066700      MOVE 1 TO WS-POW-RESULT
066800      PERFORM 96-MULTIPLY-STEP THRU 9699-MULTIPLY-STEP-EXIT
066900          VARYING WS-POW-SUB FROM 1 BY 1
067000          UNTIL WS-POW-SUB > WS-EXPONENT.
067100  9599-RAISE-TO-POWER-EXIT.
067200      EXIT.
067300*
067400  96-MULTIPLY-STEP.
067500      COMPUTE WS-POW-RESULT ROUNDED = WS-POW-RESULT * WS-POW-BASE.
067600  9699-MULTIPLY-STEP-EXIT.
067700      EXIT.
067800*
