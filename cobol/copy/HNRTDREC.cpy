000100******************************************************************
000200*                                                                *
000300*   HNRTDREC  -  RATED-BUILD OUTPUT RECORD LAYOUT               *
000400*                                                                *
000500*   ONE RECORD WRITTEN PER BUILD READ, VALID OR NOT.  CARRIES   *
000600*   THE DERIVED COMBAT STATS FROM HNSTAT01 AND THE LOOT/XP      *
000700*   PROJECTIONS AND SCORE FROM HNLOOT01 AND HNBLDRPT.           *
000800*   FIXED LENGTH 150 BYTES.  ALL AMOUNTS ARE ZONED DISPLAY,     *
000900*   ROUNDED HALF-UP TO THE PLACES SHOWN.                        *
001000*                                                                *
001100*   MAINTENANCE                                                 *
001200*   -----------                                                 *
001300*   03/1986  BC   ORIGINAL LAYOUT                   - CR1040    *
001400*   09/1998  JPH  Y2K REVIEW - NO DATE FIELDS, NO CHANGE -CR1082*
001500*   02/2009  RDM  ADDED RTD-SCORE FOR RANKING RUN   - CR1098    *
001600*                                                                *
001700******************************************************************
001800*
001900  01  HN-RATED-RECORD.
002000      05  RTD-ID                      PIC X(08).
002100      05  RTD-HUNTER                  PIC X(05).
002200      05  RTD-STATUS                  PIC X(01).
002300          88  RTD-BUILD-VALID             VALUE 'V'.
002400          88  RTD-BUILD-INVALID            VALUE 'I'.
002500      05  RTD-MAX-HP                  PIC S9(09)V9(02).
002600      05  RTD-POWER                   PIC S9(07)V9(03).
002700      05  RTD-REGEN                   PIC S9(05)V9(03).
002800      05  RTD-DR                      PIC SV9(06).
002900      05  RTD-EVADE                   PIC SV9(06).
003000      05  RTD-EFFECT                  PIC SV9(06).
003100      05  RTD-SPEC-CHANCE             PIC SV9(06).
003200      05  RTD-SPEC-DMG                PIC S9(03)V9(04).
003300      05  RTD-SPEED                   PIC S9(02)V9(04).
003400      05  RTD-LOOT-MULT               PIC S9(11)V9(04).
003500      05  RTD-XP-MULT                 PIC S9(07)V9(04).
003600      05  RTD-LOOT-TOTAL              PIC S9(14)V9(02).
003700      05  RTD-XP-TOTAL                PIC S9(16).
003800      05  RTD-SCORE                   PIC S9(05)V9(02).
003900      05  FILLER                      PIC X(05).
