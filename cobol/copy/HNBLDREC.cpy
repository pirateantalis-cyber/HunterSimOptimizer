000100******************************************************************
000200*                                                                *
000300*   HNBLDREC  -  HUNTER BUILD / BASELINE-BUILD RECORD LAYOUT    *
000400*                                                                *
000500*   ONE RECORD PER CHARACTER BUILD SUBMITTED TO THE RATING RUN. *
000600*   SAME LAYOUT IS SHARED BY THE BASELINE GENERATOR (HNBASEL)   *
000700*   SINCE A BASELINE BUILD IS JUST A SYNTHETIC BUILD RECORD.    *
000800*   FIXED LENGTH 220 BYTES.                                     *
000900*                                                                *
001000*   MAINTENANCE                                                 *
001100*   -----------                                                 *
001200*   03/1986  BC   ORIGINAL LAYOUT              - CR1040         *
001300*   11/1989  BC   ADDED GADGET TRIDENT (KNOX)  - CR1071         *
001400*   09/1998  JPH  Y2K REVIEW - NO DATE FIELDS, NO CHANGE-CR1082 *
001500*   02/2009  RDM  WIDENED REL-TITAN TO 9(03)   - CR1098         *
001600*                                                                *
001700******************************************************************
001800*
001900  01  HN-BUILD-RECORD.
002000      05  BLD-ID                      PIC X(08).
002100      05  BLD-HUNTER                  PIC X(05).
002200          88  BLD-HUNTER-IS-BORGE         VALUE 'BORGE'.
002300          88  BLD-HUNTER-IS-OZZY          VALUE 'OZZY '.
002400          88  BLD-HUNTER-IS-KNOX          VALUE 'KNOX '.
002500      05  BLD-LEVEL                   PIC 9(03).
002600      05  BLD-END-STAGE               PIC 9(04).
002700*
002800*    BASE-STAT POINT ALLOCATIONS AS ENTERED BY THE PLAYER
002900*
003000      05  BLD-BASE-STATS.
003100          10  BLD-STAT-HP             PIC 9(03).
003200          10  BLD-STAT-POWER          PIC 9(03).
003300          10  BLD-STAT-REGEN          PIC 9(03).
003400          10  BLD-STAT-DR             PIC 9(03).
003500          10  BLD-STAT-EVADE          PIC 9(03).
003600          10  BLD-STAT-EFFECT         PIC 9(03).
003700          10  BLD-STAT-SPECIAL-C      PIC 9(03).
003800          10  BLD-STAT-SPECIAL-D      PIC 9(03).
003900          10  BLD-STAT-SPEED          PIC 9(03).
004000*
004100*    TALENTS, ATTRIBUTES AND INSCRYPTIONS ARE POSITIONAL - THE
004200*    MEANING OF EACH SUBSCRIPT IS HUNTER-SPECIFIC (SEE HNMAXTB).
004300*
004400      05  BLD-TALENT-TABLE.
004500          10  BLD-TAL                 PIC 9(02) OCCURS 9 TIMES.
004600      05  BLD-ATTRIBUTE-TABLE.
004700          10  BLD-ATT                 PIC 9(02) OCCURS 15 TIMES.
004800      05  BLD-INSCRYPTION-TABLE.
004900          10  BLD-INS                 PIC 9(02) OCCURS 10 TIMES.
005000*
005100*    RELICS
005200*
005300      05  BLD-RELICS.
005400          10  BLD-REL-DISK            PIC 9(02).
005500          10  BLD-REL-ARTILLERY       PIC 9(02).
005600          10  BLD-REL-TITAN           PIC 9(03).
005700          10  BLD-REL-MEPHISTO        PIC 9(02).
005800*
005900*    ATTRACTION / INNOVATION / CREATION GEMS
006000*
006100      05  BLD-GEMS.
006200          10  BLD-GEM-ATTR            PIC 9(02).
006300          10  BLD-GEM-CATCHUP         PIC 9(02).
006400          10  BLD-GEM-NODE3           PIC 9(02).
006500          10  BLD-GEM-INNO3           PIC 9(02).
006600          10  BLD-GEM-CRE1            PIC 9(02).
006700          10  BLD-GEM-CRE2            PIC 9(02).
006800          10  BLD-GEM-CRE3            PIC 9(02).
006900          10  BLD-GEM-LOOT            PIC 9(02).
007000*
007100*    GADGETS
007200*
007300      05  BLD-GADGETS.
007400          10  BLD-GAD-WRENCH          PIC 9(03).
007500          10  BLD-GAD-ZAPTRON         PIC 9(03).
007600          10  BLD-GAD-ANCHOR          PIC 9(03).
007700          10  BLD-GAD-TRIDENT         PIC 9(03).
007800*
007900      05  BLD-MOD-TRAMPLE             PIC 9(01).
008000      05  FILLER                      PIC X(67).
