000100******************************************************************
000200*                                                                *
000300*   HNBONREC  -  ACCOUNT-WIDE BONUS RECORD LAYOUT               *
000400*                                                                *
000500*   EXACTLY ONE RECORD ON THE BONUSES FILE PER RATING RUN -     *
000600*   SHARD MILESTONE, RESEARCH, LOOP MODS, CONSTRUCTION          *
000700*   MILESTONES AND DIAMOND-SHOP BONUSES THAT APPLY ACROSS ALL   *
000800*   THREE HUNTERS.  FIXED LENGTH 80 BYTES.                      *
000900*                                                                *
001000*   MAINTENANCE                                                 *
001100*   -----------                                                 *
001200*   03/1986  BC   ORIGINAL LAYOUT                  - CR1040     *
001300*   07/1989  BC   ADDED OURO-11 LOOP MOD (BORGE)   - CR1063     *
001400*   09/1998  JPH  Y2K REVIEW - NO DATE FIELDS, NO CHANGE-CR1082 *
001500*   02/2009  RDM  ADDED POM3/POI3/POK3 XP ATTRS    - CR1098     *
001600*                                                                *
001700******************************************************************
001800*
001900  01  HN-BONUS-RECORD.
002000      05  BON-SHARD-MILESTONE         PIC 9(03).
002100      05  BON-RESEARCH81              PIC 9(01).
002200      05  BON-SCAVENGER               PIC 9(02).
002300      05  BON-SCAVENGER2              PIC 9(02).
002400      05  BON-LM-OURO1                PIC 9(02).
002500      05  BON-LM-OURO11               PIC 9(02).
002600      05  BON-LM-OURO18               PIC 9(02).
002700*
002800*    CONSTRUCTION MILESTONES - 0/1 SWITCHES
002900*
003000      05  BON-CONSTRUCTION-MILESTONES.
003100          10  BON-CM46                PIC 9(01).
003200          10  BON-CM47                PIC 9(01).
003300          10  BON-CM48                PIC 9(01).
003400          10  BON-CM51                PIC 9(01).
003500*
003600*    DIAMOND-SHOP / IAP BONUSES
003700*
003800      05  BON-GAIDEN-CARD             PIC 9(01).
003900      05  BON-IRIDIAN-CARD            PIC 9(01).
004000      05  BON-DIAMOND-LOOT            PIC 9(02).
004100      05  BON-IAP-TRAVPACK            PIC 9(01).
004200      05  BON-ULTIMA-MULT             PIC 9(03)V9(02).
004300*
004400*    XP ATTRIBUTES, ONE PER HUNTER
004500*
004600      05  BON-POM3                    PIC 9(02).
004700      05  BON-POI3                    PIC 9(02).
004800      05  BON-POK3                    PIC 9(02).
004900*
005000      05  FILLER                      PIC X(46).
