000100******************************************************************
000200*                                                                *
000300*   HNDSTAT  -  DERIVED-STAT / LOOT / XP RESULT AREA            *
000400*                                                                *
000500*   LINKAGE AREA PASSED FROM HNBLDRPT (AND HNBASEL, FOR ITS OWN  *
000600*   SANITY-CHECK CALLS) TO HNSTAT01 AND HNLOOT01, AND BACK.      *
000700*   HNSTAT01 SETS HND-MAX-HP THRU HND-SPEED; HNLOOT01 SETS       *
000800*   HND-LOOT-MULT THRU HND-XP-TOTAL.  HND-SCORE IS FILLED IN BY  *
000900*   THE DRIVER ITSELF ONCE BOTH CALLS RETURN.  SAME PICTURES AS  *
001000*   THE CORRESPONDING RTD- FIELDS IN HNRTDREC SO THE DRIVER CAN  *
001100*   MOVE THIS BLOCK STRAIGHT ACROSS, FIELD BY FIELD, TO BUILD    *
001200*   THE OUTPUT RECORD.                                           *
001300*                                                                *
001400*   MAINTENANCE                                                 *
001500*   -----------                                                 *
001600*   03/1986  BC   ORIGINAL LAYOUT                   - CR1040    *
001700*   02/2009  RDM  SPLIT OUT OF HNBLDRPT WORKING-STORAGE SO IT   *
001800*                 COULD BE SHARED WITH HNSTAT01/HNLOOT01 -CR1098*
001900*                                                                *
002000******************************************************************
002100*
002200  01  HN-DERIVED-AREA.
002300      05  HND-MAX-HP                  PIC S9(09)V9(02).
002400      05  HND-POWER                   PIC S9(07)V9(03).
002500      05  HND-REGEN                   PIC S9(05)V9(03).
002600      05  HND-DR                      PIC SV9(06).
002700      05  HND-EVADE                   PIC SV9(06).
002800      05  HND-EFFECT                  PIC SV9(06).
002900      05  HND-SPEC-CHANCE             PIC SV9(06).
003000      05  HND-SPEC-DMG                PIC S9(03)V9(04).
003100      05  HND-SPEED                   PIC S9(02)V9(04).
003200      05  HND-LOOT-MULT               PIC S9(11)V9(04).
003300      05  HND-XP-MULT                 PIC S9(07)V9(04).
003400      05  HND-LOOT-TOTAL              PIC S9(14)V9(02).
003500      05  HND-XP-TOTAL                PIC S9(16).
003600      05  HND-SCORE                   PIC S9(05)V9(02).
003700*
003800*    HUNTER CODE SET BY THE DRIVER FROM BLD-HUNTER AND USED AS THE
003900*    SUBSCRIPT INTO HNMAXTB AND THE TOP-10/SURVIVOR WORK TABLES -
004000*    1=BORGE 2=OZZY 3=KNOX
004100*
004200  01  HN-HUNTER-CODE                  PIC 9(01) COMP.
004300      88  HN-HUNTER-BORGE                  VALUE 1.
004400      88  HN-HUNTER-OZZY                   VALUE 2.
004500      88  HN-HUNTER-KNOX                   VALUE 3.
