000100******************************************************************
000200*                                                                *
000300*   HNMAXTB  -  PER-HUNTER VALIDATION LIMIT TABLES              *
000400*                                                                *
000500*   TALENT, ATTRIBUTE AND INSCRYPTION MAXIMA, AND ATTRIBUTE      *
000600*   UNIT COSTS, FOR BORGE/OZZY/KNOX.  LOADED FROM PACKED         *
000700*   LITERALS AND REDEFINED AS OCCURS TABLES - NO RUNTIME INIT    *
000800*   PARAGRAPH NEEDED, SAME TRICK AS THE OLD RATE-TABLE           *
000900*   COPYBOOKS IN THE RATING LIBRARY.                             *
001000*                                                                *
001100*   HUNTER SUBSCRIPT IS ALWAYS 1=BORGE, 2=OZZY, 3=KNOX.          *
001200*   A LEVEL FIELD ON THE BUILD RECORD IS ONLY 2 DIGITS WIDE,     *
001300*   SO "UNLIMITED" ATTRIBUTES (ARES, YLITH, LOTL, EXO, KRAKEN)   *
001400*   AND SOUL-AMPLIFICATION'S NOMINAL 100-LEVEL CAP ARE BOTH      *
001500*   STORED HERE AS 99 - THE FIELD CANNOT HOLD MORE ANYWAY.       *
001600*                                                                *
001700*   MAINTENANCE                                                 *
001800*   -----------                                                 *
001900*   03/1986  BC   ORIGINAL TABLES                   - CR1040    *
002000*   09/1998  JPH  Y2K REVIEW - NO DATE FIELDS, NO CHANGE -CR1082*
002100*   02/2009  RDM  ADDED KNOX ATTRIBUTE TABLES        - CR1098    *
002200*   04/2012  TVR  ADDED THE END-STAGE VALIDATION CEILING TABLE   *
002300*                 FOR 54-CHECK-END-STAGE IN HNBLDRPT    - CR1134 *
002400*                                                                *
002500******************************************************************
002600*
002700*    TALENT MAXIMA - 9 POSITIONS PER HUNTER
002800*
002900  01  HN-TALENT-MAX-LITERALS.
003000      05  FILLER  PIC X(18) VALUE '020505101012151550'.
003100      05  FILLER  PIC X(18) VALUE '020105101010152050'.
003200      05  FILLER  PIC X(18) VALUE '020505151010101550'.
003300  01  HN-TALENT-MAX-TABLE REDEFINES HN-TALENT-MAX-LITERALS.
003400      05  HN-TAL-MAX-HUNTER   OCCURS 3 TIMES.
003500          10  HN-TAL-MAX      PIC 9(02) OCCURS 9 TIMES.
003600*
003700*    ATTRIBUTE MAXIMA - 15 POSITIONS PER HUNTER (KNOX USES 10)
003800*
003900  01  HN-ATTR-MAX-LITERALS.
004000      05 FILLER  PIC X(30) VALUE '999906051010060606060603012020'.
004100      05 FILLER  PIC X(30) VALUE '999905050505051005050304202001'.
004200      05 FILLER  PIC X(30) VALUE '995099051010101010050000000000'.
004300  01  HN-ATTR-MAX-TABLE REDEFINES HN-ATTR-MAX-LITERALS.
004400      05  HN-ATTR-MAX-HUNTER  OCCURS 3 TIMES.
004500          10  HN-ATTR-MAX     PIC 9(02) OCCURS 15 TIMES.
004600*
004700*    ATTRIBUTE UNIT COSTS - 15 POSITIONS PER HUNTER
004800*
004900  01  HN-ATTR-COST-LITERALS.
005000      05 FILLER  PIC X(30) VALUE '010102030202030302030205150202'.
005100      05 FILLER  PIC X(30) VALUE '010103030202030203030503020215'.
005200      05 FILLER  PIC X(30) VALUE '010201020203020401030000000000'.
005300  01  HN-ATTR-COST-TABLE REDEFINES HN-ATTR-COST-LITERALS.
005400      05  HN-ATTR-COST-HUNTER OCCURS 3 TIMES.
005500          10  HN-ATTR-COST    PIC 9(02) OCCURS 15 TIMES.
005600*
005700*    INSCRYPTION MAXIMA - 10 POSITIONS PER HUNTER (KNOX NONE)
005800*
005900  01  HN-INSCR-MAX-LITERALS.
006000      05  FILLER  PIC X(20) VALUE '08060308050508101010'.
006100      05  FILLER  PIC X(20) VALUE '10060605071010100000'.
006200      05  FILLER  PIC X(20) VALUE '00000000000000000000'.
006300  01  HN-INSCR-MAX-TABLE REDEFINES HN-INSCR-MAX-LITERALS.
006400      05  HN-INSCR-MAX-HUNTER OCCURS 3 TIMES.
006500          10  HN-INSCR-MAX    PIC 9(02) OCCURS 10 TIMES.
006600*
006700*    ATTRIBUTE-POINTS-SPENT CAP, PER HUNTER
006800*    (SUBSCRIPT 1=BORGE, 2=OZZY, 3=KNOX - SAME ORDER AS ABOVE)
006900*
007000  01  HN-ATTR-CAP-LITERALS   PIC X(15) VALUE '002570023800346'.
007100  01  HN-ATTR-CAP-TABLE REDEFINES HN-ATTR-CAP-LITERALS.
007200      05  HN-ATTR-CAP         PIC 9(05) OCCURS 3 TIMES.
007300*
007400*    END-STAGE VALIDATION CEILING, PER HUNTER - THE FIXED-POINT
007500*    SAFE RANGE FOR THE U2 LOOT/XP ENGINE'S GEOMETRIC-SUM AND
007600*    STAGE-GROWTH TABLES (SUBSCRIPT 1=BORGE, 2=OZZY, 3=KNOX).
007700*    ADDED CR1134 - SEE 54-CHECK-END-STAGE IN HNBLDRPT.
007800*
007900  01  HN-STAGE-MAX-LITERALS  PIC X(12) VALUE '060006000400'.
008000  01  HN-STAGE-MAX-TABLE REDEFINES HN-STAGE-MAX-LITERALS.
008100      05  HN-STAGE-MAX        PIC 9(04) OCCURS 3 TIMES.
