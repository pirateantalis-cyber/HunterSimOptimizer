000100 IDENTIFICATION DIVISION.
000200  PROGRAM-ID.     HNBASEL.
000300  AUTHOR.         B CHASTAIN.
000400  INSTALLATION.   CASTLE KNOLL DATA CENTER.
000500  DATE-WRITTEN.   07/1986.
000600  DATE-COMPILED.
000700  SECURITY.       COMPANY CONFIDENTIAL.
000800*
000900******************************************************************
001000*                                                                *
001100*A   ABSTRACT..                                                  *
001200*  HNBASEL BUILDS A "BALANCED" STARTER BUILD FOR A GIVEN HUNTER  *
001300*  AND LEVEL, ON DEMAND, WITHOUT READING THE BUILDS FILE.  ONE   *
001400*  CONTROL CARD IS READ PER REQUESTED BUILD (HUNTER + LEVEL).    *
001500*  POWER, SPEED AND HP STATS ARE SET EQUAL TO THE LEVEL; TALENT  *
001600*  AND ATTRIBUTE POINTS ARE SPREAD OVER A FIXED PRIORITY LIST    *
001700*  USING THE SAME WEIGHTED-SHARE METHOD FOR BOTH.  HNSTAT01 AND  *
001800*  HNLOOT01 ARE THEN CALLED PURELY AS A SANITY CHECK ON THE      *
001900*  GENERATED BUILD BEFORE IT IS WRITTEN TO BASEOUT.              *
002000*                                                                *
002100*J   JCL..                                                       *
002200*                                                                *
002300* //HNBASEL  EXEC PGM=HNBASEL                                    *
002400* //STEPLIB  DD DISP=SHR,DSN=P54.CK.HUNTER.LOADLIB               *
002500* //BASEREQ  DD DISP=SHR,DSN=P54.CK.HUNTER.BASEREQ               *
002600* //BASEOUT  DD DSN=T54.T9511H.HNBASEL.BASEOUT,                  *
002700* //            DISP=(,CATLG,CATLG),UNIT=USER,SPACE=(CYL,(1,1))  *
002800* //SYSOUT   DD SYSOUT=*                                         *
002900* //*                                                            *
003000*                                                                *
003100*P   ENTRY PARAMETERS..                                          *
003200*     NONE.                                                      *
003300*                                                                *
003400*E   ERRORS DETECTED BY THIS ELEMENT..                           *
003500*     I/O ERROR ON EITHER FILE - SEE 999-ABEND.                  *
003600*     A BASEREQ CARD WITH A BAD HUNTER CODE OR A LEVEL NOT A     *
003700*     MULTIPLE OF 10 IN THE RANGE 10-300 IS REJECTED AND         *
003800*     SKIPPED - NOT AN ABEND.                                    *
003900*                                                                *
004000*C   ELEMENTS INVOKED BY THIS ELEMENT..                          *
004100*     HNSTAT01 ---- STAT DERIVATION ENGINE (U1) - SANITY CHECK   *
004200*     HNLOOT01 ---- LOOT/XP ENGINE (U2)         - SANITY CHECK   *
004300*                                                                *
004400*U   USER CONSTANTS AND TABLES REFERENCED..                      *
004500*     WS-TAL-PRIORITY-TABLE  ---- TALENT ALLOCATION ORDER        *
004600*     WS-ATT-PRIORITY-TABLE  ---- ATTRIBUTE ALLOCATION ORDER     *
004700*     WS-SHARE-WEIGHT-TABLE  ---- WEIGHTS 8 DOWN TO 1, TOTAL 36  *
004800*                                                                *
004900*R   RESTRICTIONS..                                              *
005000*     THIS ELEMENT DOES NOT READ THE BUILDS FILE AND DOES NOT    *
005100*     RATE OR RANK THE BASELINE IT WRITES - THAT IS HNBLDRPT'S   *
005200*     JOB WHEN BASEOUT IS LATER FED IN AS A BUILDS FILE.  THE    *
005300*     HNSTAT01/HNLOOT01 CALLS HERE ARE A SANITY CHECK ONLY AND   *
005400*     THEIR OUTPUT IS NOT CARRIED FORWARD TO BASEOUT.            *
005500*                                                                *
005600*N   NOTES..                                                     *
005700*     A "BALANCED" BASELINE IS NOT A BEST BUILD - IT IS A        *
005800*     STARTING POINT A NEW PLAYER CAN COMPARE AGAINST.  POWER    *
005900*     USERS SHOULD STILL RUN HNBLDRPT AGAINST THEIR OWN BUILDS   *
006000*     FILE RATHER THAN TAKE A BASELINE AS GOSPEL.                *
006100*                                                                *
006200*    MAINTENANCE                                                 *
006300*    -----------                                                 *
006400*    07/1986  BC   ORIGINAL FILEPASS - TALENT SHARES ONLY,       *
006500*                  ATTRIBUTES LEFT AT ZERO            - CR1041   *
006600*    11/1986  BC   BAD-HUNTER-CODE REJECT LOGIC ADDED AFTER      *
006700*                  A BATCH ABENDED ON A MISPUNCHED CARD- CR1042  *
006800*    02/1987  BC   LEVEL-MULTIPLE-OF-10 EDIT ADDED, SAME         *
006900*                  MISPUNCH FAMILY AS CR1042             -CR1043 *
007000*    01/1992  MO   ADDED ATTRIBUTE SHARE ALLOCATION   - CR1047   *
007100*    06/1992  MO   SHARE-WEIGHT TABLE MOVED TO A PACKED          *
007200*                  LITERAL REDEFINES, DROPPING THE OLD           *
007300*                  RUNTIME INIT PARAGRAPH                -CR1049 *
007400*    11/1993  MO   WIRED IN HNSTAT01/HNLOOT01 SANITY            *
007500*                  CALLS AFTER THE NEW STAT TABLES    - CR1054   *
007600*    03/1994  MO   CARDS-REJECTED COUNT ADDED TO THE END-OF-JOB  *
007700*                  TOTALS LINE FOR OPERATOR REVIEW       -CR1058 *
007800*    09/1998  JPH  Y2K REVIEW - NO DATE FIELDS, NO CHANGE-CR1083 *
007900*    04/2003  BC   ROUND-ROBIN REMAINDER PASS ADDED TO THE       *
008000*                  ATTRIBUTE SHARE SO NO POINTS ARE LOST- CR1081 *
008100*    06/2009  RDM  WIDENED LEVEL RANGE TO 10-300        -CR1101  *
008200*    02/2012  RDM  DROPPED THE OLD BASEOUT TRAILER RECORD,       *
008300*                  BASEOUT IS NOW BUILD RECORDS ONLY     -CR1119 *
008400*    04/2012  TVR  DROPPED THE THRU/-EXIT PERFORM STYLE PICKED   *
008500*                  UP FROM THE STAT/LOOT ENGINES - THIS FILEPASS *
008600*                  FOLLOWS THE PLAIN PERFORM CONVENTION, NOT     *
008700*                  PARAGRAPH RANGES                      -CR1131 *
008800*                                                                *
008900******************************************************************
009000  EJECT
009100  ENVIRONMENT DIVISION.
009200  CONFIGURATION SECTION.
009300  SOURCE-COMPUTER.   IBM-370.
009400  OBJECT-COMPUTER.   IBM-370.
009500  SPECIAL-NAMES.
009600      C01 IS TOP-OF-FORM.
009700  INPUT-OUTPUT SECTION.
009800  FILE-CONTROL.
009900      SELECT BASEREQ-FILE ASSIGN TO BASEREQ
010000          FILE STATUS IS WS-BASEREQ-STATUS.
010100      SELECT BASEOUT-FILE ASSIGN TO BASEOUT
010200          FILE STATUS IS WS-BASEOUT-STATUS.
010300  EJECT
010400  DATA DIVISION.
010500  FILE SECTION.
010600*
010700******************************************************************
010800*                   BASEREQ - ONE CARD PER BUILD                *
010900******************************************************************
011000*
011100  FD  BASEREQ-FILE
011200      RECORDING MODE IS F
011300      BLOCK CONTAINS 0 RECORDS.
011400  01  BASEREQ-RECORD.
011500      05  BRQ-HUNTER              PIC X(05).
011600      05  BRQ-LEVEL               PIC 9(03).
011700      05  FILLER                  PIC X(72).
011800  EJECT
011900******************************************************************
012000*                  BASEOUT - GENERATED BUILDS                   *
012100******************************************************************
012200*
012300  FD  BASEOUT-FILE
012400      RECORDING MODE IS F
012500      BLOCK CONTAINS 0 RECORDS.
012600      COPY HNBLDREC.
012700  EJECT
012800  WORKING-STORAGE SECTION.
012900  01  FILLER PIC X(32)
013000      VALUE 'HNBASEL WORKING STORAGE BEGINS '.
013100*
013200******************************************************************
013300*                      FILE STATUS BYTES                         *
013400******************************************************************
013500*
013600  01  WS-FILE-STATUSES.
013700      05  WS-BASEREQ-STATUS       PIC X(02).
013800          88  WS-BASEREQ-OK           VALUE '00'.
013900          88  WS-BASEREQ-EOF           VALUE '10'.
014000      05  WS-BASEOUT-STATUS       PIC X(02).
014100          88  WS-BASEOUT-OK            VALUE '00'.
014200      05  FILLER                  PIC X(16).
014300  EJECT
014400******************************************************************
014500*                         SWITCHES                               *
014600******************************************************************
014700*
014800  01  WS-SWITCHES.
014900      05  WS-EOF-SW               PIC X(01).
015000          88  WS-EOF                   VALUE 'Y'.
015100          88  WS-NOT-EOF               VALUE 'N'.
015200      05  WS-VALID-REQUEST-SW     PIC X(01).
015300          88  WS-REQUEST-VALID         VALUE 'Y'.
015400          88  WS-REQUEST-INVALID       VALUE 'N'.
015500      05  FILLER                  PIC X(18).
015600  EJECT
015700******************************************************************
015800*                         COUNTERS                               *
015900******************************************************************
016000*
016100*
016200******************************************************************
016300*   WS-CARDS-REJECTED IS CARRIED AS A STANDALONE 77-LEVEL, NOT   *
016400*   PART OF WS-COUNTERS BELOW, SINCE IT IS SET ZERO ON ITS OWN   *
016500*   RATHER THAN RELYING ON THE GROUP-LEVEL INITIALIZE AT 100.    *
016600******************************************************************
016700*
016800  77  WS-CARDS-REJECTED           PIC S9(07) COMP.
016900*
017000  01  WS-COUNTERS.
017100      05  WS-CARDS-READ           PIC S9(07) COMP.
017200      05  WS-BUILDS-WRITTEN       PIC S9(07) COMP.
017300      05  WS-TAL-SUB              PIC S9(02) COMP.
017400      05  WS-ATT-SUB               PIC S9(02) COMP.
017500      05  WS-RR-SUB               PIC S9(02) COMP.
017600      05  FILLER                  PIC X(05).
017700  EJECT
017800******************************************************************
017900*          TALENT AND ATTRIBUTE ALLOCATION WORK AREAS            *
018000*                                                                *
018100*  THE SAME WEIGHTED-SHARE METHOD IS USED FOR BOTH TALENTS AND   *
018200*  ATTRIBUTES.  THE PRIORITY-POSITION TABLES BELOW GIVE, FOR     *
018300*  EACH SHARE WEIGHT (8 DOWN TO 1), WHICH TALENT OR ATTRIBUTE    *
018400*  ARRAY POSITION (1-9 FOR TALENTS, 1-15 FOR ATTRIBUTES) GETS    *
018500*  THAT WEIGHT.  BORGE'S POSITIONS COME STRAIGHT FROM THE        *
018600*  NAMED PRIORITY LIST ON THE RATING SHEET; OZZY AND KNOX REUSE  *
018700*  THE SAME GENERIC PRIORITY PATTERN SINCE THEIR TALENT NAMES    *
018800*  DIFFER BUT THEIR ARRAY SHAPE DOES NOT.  THE TOP-WEIGHTED      *
018900*  POSITION (WEIGHT 8, SUBSCRIPT 1 BELOW) IS WHERE ANY LEFTOVER  *
019000*  REMAINDER POINTS ARE DUMPED AT THE END OF THE TALENT PASS.    *
019100******************************************************************
019200*
019300  01  WS-SHARE-WEIGHT-LITERAL     PIC X(08) VALUE '87654321'.
019400  01  WS-SHARE-WEIGHT-TABLE REDEFINES WS-SHARE-WEIGHT-LITERAL.
019500      05  WS-SHARE-WEIGHT         PIC 9(01) OCCURS 8 TIMES.
019600*
019700  01  WS-TAL-PRIORITY-LITERAL.
019800      05  FILLER                  PIC X(08) VALUE '85742136'.
019900      05  FILLER                  PIC X(08) VALUE '57328416'.
020000  01  WS-TAL-PRIORITY-TABLE REDEFINES WS-TAL-PRIORITY-LITERAL.
020100      05  WS-TAL-PRIORITY-HUNTER  OCCURS 2 TIMES.
020200          10  WS-TAL-PRIORITY-POS PIC 9(01) OCCURS 8 TIMES.
020300*
020400  01  WS-ATT-PRIORITY-LITERAL     PIC X(08) VALUE '12345678'.
020500  01  WS-ATT-PRIORITY-TABLE REDEFINES WS-ATT-PRIORITY-LITERAL.
020600      05  WS-ATT-PRIORITY-POS     PIC 9(01) OCCURS 8 TIMES.
020700*
020800  01  WS-ALLOCATION-WORK.
020900      05  WS-TAL-BUDGET           PIC S9(05) COMP.
021000      05  WS-TAL-REMAINING        PIC S9(05) COMP.
021100      05  WS-TAL-SHARE            PIC S9(05) COMP.
021200      05  WS-ATT-BUDGET           PIC S9(07) COMP.
021300      05  WS-ATT-REMAINING        PIC S9(07) COMP.
021400      05  WS-ATT-SHARE-LEVELS     PIC S9(05) COMP.
021500      05  WS-ATT-COST             PIC S9(03) COMP VALUE +5.
021600      05  WS-HUNTER-PRI-SUB       PIC S9(01) COMP.
021700      05  WS-THIS-TAL-POS         PIC S9(02) COMP.
021800      05  WS-THIS-ATT-POS         PIC S9(02) COMP.
021900      05  FILLER                  PIC X(04).
022000  EJECT
022100******************************************************************
022200*         ZEROED BONUS RECORD FOR THE SANITY-CHECK CALLS         *
022300*                                                                *
022400*  U4 IS A STANDALONE FLOW - THERE IS NO BONUSES FILE HERE, SO   *
022500*  HNSTAT01 AND HNLOOT01 ARE CALLED AGAINST AN ALL-ZERO BONUS    *
022600*  RECORD.  THIS CHECKS THE BUILD IS WELL-FORMED (NO BLOW-UPS,   *
022700*  NO NEGATIVE DERIVED STATS) WITHOUT CLAIMING TO PROJECT REAL   *
022800*  LOOT OR XP FOR A BUILD THAT DOES NOT EXIST YET IN PLAY.       *
022900******************************************************************
023000*
023100  COPY HNBONREC.
023200*
023300******************************************************************
023400*    U1/U2 RESULT AREA AND HUNTER-CODE SUBSCRIPT - SEE HNDSTAT   *
023500******************************************************************
023600*
023700  COPY HNDSTAT.
023800*
023900  01  FILLER PIC X(30)
024000      VALUE 'HNBASEL WORKING STORAGE ENDS  '.
024100  EJECT
024200  PROCEDURE DIVISION.
024300      PERFORM 000-MAINLINE.
024400      GOBACK.
024500*
024600******************************************************************
024700*                        000 - MAINLINE                          *
024800******************************************************************
024900*
025000  000-MAINLINE.
025100      PERFORM 100-INITIALIZATION.
025200      PERFORM 200-PROCESS-MAINLINE
025300          UNTIL WS-EOF.
025400      PERFORM 300-TERMINATION.
025500  EJECT
025600******************************************************************
025700*                     100 - INITIALIZATION                       *
025800******************************************************************
025900*
026000  100-INITIALIZATION.
026100      INITIALIZE WS-COUNTERS.
026200      MOVE 0 TO WS-CARDS-REJECTED.
026300      INITIALIZE HN-BONUS-RECORD.
026400      SET WS-NOT-EOF TO TRUE.
026500      PERFORM 110-OPEN-FILES.
026600*
026700  110-OPEN-FILES.
026800      OPEN INPUT  BASEREQ-FILE.
026900      IF NOT WS-BASEREQ-OK
027000          DISPLAY 'HNBASEL - ERROR OPENING BASEREQ: '
027100              WS-BASEREQ-STATUS
027200          PERFORM 999-ABEND
027300      END-IF.
027400      OPEN OUTPUT BASEOUT-FILE.
027500      IF NOT WS-BASEOUT-OK
027600          DISPLAY 'HNBASEL - ERROR OPENING BASEOUT: '
027700              WS-BASEOUT-STATUS
027800          PERFORM 999-ABEND
027900      END-IF.
028000  EJECT
028100******************************************************************
028200*                 200 - PROCESS MAINLINE                         *
028300******************************************************************
028400*
028500  200-PROCESS-MAINLINE.
028600      PERFORM 210-READ-BASEREQ.
028700      IF NOT WS-EOF
028800          PERFORM 220-EDIT-REQUEST
028900          IF WS-REQUEST-VALID
029000              PERFORM 230-BUILD-BASELINE
029100          ELSE
029200              ADD 1 TO WS-CARDS-REJECTED
029300          END-IF
029400      END-IF.
029500*
029600  210-READ-BASEREQ.
029700      READ BASEREQ-FILE.
029800      IF WS-BASEREQ-OK
029900          ADD 1 TO WS-CARDS-READ
030000      ELSE
030100          IF WS-BASEREQ-EOF
030200              SET WS-EOF TO TRUE
030300          ELSE
030400              DISPLAY 'HNBASEL - BASEREQ READ ERROR: '
030500                  WS-BASEREQ-STATUS
030600              PERFORM 999-ABEND
030700          END-IF
030800      END-IF.
030900  EJECT
031000******************************************************************
031100*     220 - EDIT THE REQUEST (HUNTER CODE, LEVEL RANGE/MULT)     *
031200******************************************************************
031300*
031400  220-EDIT-REQUEST.
031500      MOVE BRQ-HUNTER TO BLD-HUNTER.
031600      SET WS-REQUEST-VALID TO TRUE.
031700      EVALUATE TRUE
031800          WHEN BLD-HUNTER-IS-BORGE
031900              MOVE 1 TO HN-HUNTER-CODE
032000          WHEN BLD-HUNTER-IS-OZZY
032100              MOVE 2 TO HN-HUNTER-CODE
032200          WHEN BLD-HUNTER-IS-KNOX
032300              MOVE 3 TO HN-HUNTER-CODE
032400          WHEN OTHER
032500              SET WS-REQUEST-INVALID TO TRUE
032600      END-EVALUATE.
032700      IF WS-REQUEST-VALID
032800          IF BRQ-LEVEL < 10 OR BRQ-LEVEL > 300
032900              SET WS-REQUEST-INVALID TO TRUE
033000          ELSE
033100              DIVIDE BRQ-LEVEL BY 10 GIVING WS-THIS-TAL-POS
033200                  REMAINDER WS-THIS-ATT-POS
033300              IF WS-THIS-ATT-POS NOT = 0
033400                  SET WS-REQUEST-INVALID TO TRUE
033500              END-IF
033600          END-IF
033700      END-IF.
033800  EJECT
033900******************************************************************
034000*    230 - BUILD ONE BASELINE RECORD AND WRITE IT TO BASEOUT     *
034100******************************************************************
034200*
034300  230-BUILD-BASELINE.
034400      INITIALIZE HN-BUILD-RECORD.
034500*    WS-RR-SUB IS THE ROUND-ROBIN ATTRIBUTE-PRIORITY SUBSCRIPT
034600*    USED BELOW IN 233-ROUND-ROBIN-REMAINDER.  IT MUST START EACH
034700*    BUILD AT PRIORITY POSITION 1 REGARDLESS OF WHERE THE PRIOR
034800*    BASEREQ CARD'S PASS LEFT OFF, OR TWO CARDS FOR THE SAME
034900*    HUNTER/LEVEL WILL NOT PRODUCE IDENTICAL BASELINES.  FOUND
035000*    UNDER CR1088 WHEN A RERUN OF THE SAME CARD DECK IN A
035100*    DIFFERENT CARD ORDER CHANGED THE LEFTOVER ATTRIBUTE POINT
035200*    DISTRIBUTION ON SEVERAL BUILDS.
035300      MOVE 0 TO WS-RR-SUB.
035400      MOVE BRQ-HUNTER             TO BLD-HUNTER.
035500      MOVE BRQ-LEVEL              TO BLD-LEVEL.
035600      MOVE BRQ-LEVEL              TO BLD-STAT-POWER.
035700      MOVE BRQ-LEVEL              TO BLD-STAT-SPEED.
035800      MOVE BRQ-LEVEL              TO BLD-STAT-HP.
035900      IF HN-HUNTER-BORGE
036000          MOVE 1 TO WS-HUNTER-PRI-SUB
036100      ELSE
036200          MOVE 2 TO WS-HUNTER-PRI-SUB
036300      END-IF.
036400      MOVE BRQ-LEVEL              TO WS-TAL-BUDGET
036500                                      WS-TAL-REMAINING.
036600      COMPUTE WS-ATT-BUDGET = BRQ-LEVEL * 3.
036700      MOVE WS-ATT-BUDGET          TO WS-ATT-REMAINING.
036800      PERFORM 231-ALLOCATE-TALENTS
036900          VARYING WS-TAL-SUB FROM 1 BY 1
037000          UNTIL WS-TAL-SUB > 8.
037100      IF WS-TAL-REMAINING > 0
037200          MOVE WS-TAL-PRIORITY-POS(WS-HUNTER-PRI-SUB, 1)
037300              TO WS-THIS-TAL-POS
037400          ADD WS-TAL-REMAINING TO BLD-TAL(WS-THIS-TAL-POS)
037500          MOVE 0 TO WS-TAL-REMAINING
037600      END-IF.
037700      PERFORM 232-ALLOCATE-ATTRIBUTES
037800          VARYING WS-ATT-SUB FROM 1 BY 1
037900          UNTIL WS-ATT-SUB > 8.
038000      PERFORM 233-ROUND-ROBIN-REMAINDER
038100          UNTIL WS-ATT-REMAINING < WS-ATT-COST.
038200      PERFORM 234-SANITY-CHECK-STATS.
038300      WRITE HN-BUILD-RECORD.
038400      IF NOT WS-BASEOUT-OK
038500          DISPLAY 'HNBASEL - BASEOUT WRITE ERROR: '
038600              WS-BASEOUT-STATUS
038700          PERFORM 999-ABEND
038800      END-IF.
038900      ADD 1 TO WS-BUILDS-WRITTEN.
039000  EJECT
039100******************************************************************
039200*   231 - ONE TALENT SHARE:  POINTS = MIN(MAX(1,REM*W/36),REM)   *
039300******************************************************************
039400*
039500  231-ALLOCATE-TALENTS.
039600      MOVE WS-TAL-PRIORITY-POS(WS-HUNTER-PRI-SUB, WS-TAL-SUB)
039700          TO WS-THIS-TAL-POS.
039800      COMPUTE WS-TAL-SHARE =
039900          (WS-TAL-REMAINING * WS-SHARE-WEIGHT(WS-TAL-SUB)) / 36.
040000      IF WS-TAL-SHARE < 1
040100          MOVE 1 TO WS-TAL-SHARE
040200      END-IF.
040300      IF WS-TAL-SHARE > WS-TAL-REMAINING
040400          MOVE WS-TAL-REMAINING TO WS-TAL-SHARE
040500      END-IF.
040600      ADD WS-TAL-SHARE TO BLD-TAL(WS-THIS-TAL-POS).
040700      SUBTRACT WS-TAL-SHARE FROM WS-TAL-REMAINING.
040800  EJECT
040900******************************************************************
041000*  232 - ONE ATTRIBUTE SHARE, 5 POINTS PER LEVEL, SAME WEIGHTS   *
041100******************************************************************
041200*
041300  232-ALLOCATE-ATTRIBUTES.
041400      MOVE WS-ATT-PRIORITY-POS(WS-ATT-SUB) TO WS-THIS-ATT-POS.
041500      IF WS-ATT-REMAINING >= WS-ATT-COST
041600          COMPUTE WS-ATT-SHARE-LEVELS =
041700              ((WS-ATT-REMAINING / WS-ATT-COST) *
041800                  WS-SHARE-WEIGHT(WS-ATT-SUB)) / 36
041900          IF WS-ATT-SHARE-LEVELS < 1 AND WS-ATT-SUB = 8
042000              MOVE 1 TO WS-ATT-SHARE-LEVELS
042100          END-IF
042200          IF WS-ATT-SHARE-LEVELS >
042300                  (WS-ATT-REMAINING / WS-ATT-COST)
042400              COMPUTE WS-ATT-SHARE-LEVELS =
042500                  WS-ATT-REMAINING / WS-ATT-COST
042600          END-IF
042700          ADD WS-ATT-SHARE-LEVELS TO BLD-ATT(WS-THIS-ATT-POS)
042800          COMPUTE WS-ATT-REMAINING = WS-ATT-REMAINING -
042900              (WS-ATT-SHARE-LEVELS * WS-ATT-COST)
043000      END-IF.
043100  EJECT
043200******************************************************************
043300*  233 - ROUND-ROBIN ANY LEFTOVER ATTRIBUTE POINTS, ONE LEVEL    *
043400*        AT A TIME, DOWN THE SAME PRIORITY LIST                  *
043500******************************************************************
043600*
043700  233-ROUND-ROBIN-REMAINDER.
043800      ADD 1 TO WS-RR-SUB.
043900      IF WS-RR-SUB > 8
044000          MOVE 1 TO WS-RR-SUB
044100      END-IF.
044200      MOVE WS-ATT-PRIORITY-POS(WS-RR-SUB) TO WS-THIS-ATT-POS.
044300      ADD 1 TO BLD-ATT(WS-THIS-ATT-POS).
044400      SUBTRACT WS-ATT-COST FROM WS-ATT-REMAINING.
044500  EJECT
044600******************************************************************
044700*   234 - SANITY CHECK THE GENERATED BUILD AGAINST THE STAT      *
044800*         AND LOOT ENGINES - NO BONUSES APPLY IN THIS FLOW       *
044900******************************************************************
045000*
045100  234-SANITY-CHECK-STATS.
045200      CALL 'HNSTAT01' USING HN-BUILD-RECORD
045300                            HN-BONUS-RECORD
045400                            HN-DERIVED-AREA.
045500      CALL 'HNLOOT01' USING HN-BUILD-RECORD
045600                            HN-BONUS-RECORD
045700                            HN-DERIVED-AREA.
045800      IF HND-MAX-HP NOT > 0
045900          DISPLAY 'HNBASEL - SANITY CHECK FAILED, ZERO HP : '
046000              BLD-HUNTER ' ' BLD-LEVEL
046100      END-IF.
046200  EJECT
046300******************************************************************
046400*                     300 - TERMINATION                          *
046500******************************************************************
046600*
046700  300-TERMINATION.
046800      PERFORM 310-CLOSE-FILES.
046900      DISPLAY 'HNBASEL PROCESSING COMPLETE'.
047000      DISPLAY 'BASEREQ CARDS READ      : ' WS-CARDS-READ.
047100      DISPLAY 'BASELINE BUILDS WRITTEN : ' WS-BUILDS-WRITTEN.
047200      DISPLAY 'CARDS REJECTED          : ' WS-CARDS-REJECTED.
047300*
047400  310-CLOSE-FILES.
047500      CLOSE BASEREQ-FILE.
047600      CLOSE BASEOUT-FILE.
047700  EJECT
047800******************************************************************
047900*                       999 - ABEND                              *
048000******************************************************************
048100*
048200  999-ABEND.
048300      DISPLAY 'PROGRAM ABENDING - HNBASEL'.
048400      CALL 'CKABEND'.
