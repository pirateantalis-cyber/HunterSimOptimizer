000100 IDENTIFICATION DIVISION.
000200  PROGRAM-ID.     HNBLDRPT.
000300  AUTHOR.         B CHASTAIN.
000400  INSTALLATION.   CASTLE KNOLL DATA CENTER.
000500  DATE-WRITTEN.   04/1986.
000600  DATE-COMPILED.
000700  SECURITY.       COMPANY CONFIDENTIAL.
000800*
000900******************************************************************
001000*                                                                *
001100*A   ABSTRACT..                                                  *
001200*  HNBLDRPT IS THE MAIN RATING RUN.  IT READS THE BUILDS FILE    *
001300*  (ONE RECORD PER CANDIDATE CHARACTER BUILD, PRESORTED BY       *
001400*  HUNTER NAME) AND THE SINGLE BONUSES RECORD, VALIDATES EACH    *
001500*  BUILD AGAINST THE PER-HUNTER MAXIMA TABLES, CALLS HNSTAT01    *
001600*  AND HNLOOT01 TO DERIVE COMBAT STATS AND PROJECTED LOOT/XP,    *
001700*  SCORES AND RANKS THE VALID BUILDS, WRITES ONE RATED RECORD    *
001800*  PER BUILD READ AND PRINTS THE SUMMARY REPORT - HUNTER         *
001900*  SUBTOTALS, GRAND TOTALS, TOP-10 TABLES AND THE SURVIVOR LIST. *
002000*                                                                *
002100*J   JCL..                                                       *
002200*                                                                *
002300* //HNBLDRPT EXEC PGM=HNBLDRPT                                   *
002400* //STEPLIB  DD DISP=SHR,DSN=P54.CK.HUNTER.LOADLIB               *
002500* //BUILDS   DD DISP=SHR,DSN=P54.CK.HUNTER.BUILDS                *
002600* //BONUSES  DD DISP=SHR,DSN=P54.CK.HUNTER.BONUSES               *
002700* //RATED    DD DSN=T54.T9511H.HNBLDRPT.RATED,                   *
002800* //            DISP=(,CATLG,CATLG),UNIT=USER,SPACE=(CYL,(5,3))  *
002900* //RPTFILE  DD SYSOUT=*                                         *
003000* //SYSOUT   DD SYSOUT=*                                         *
003100* //*                                                            *
003200*                                                                *
003300*P   ENTRY PARAMETERS..                                          *
003400*     NONE.                                                      *
003500*                                                                *
003600*E   ERRORS DETECTED BY THIS ELEMENT..                           *
003700*     I/O ERROR ON ANY OF THE FOUR FILES - SEE EOJ99-ABEND.      *
003800*                                                                *
003900*C   ELEMENTS INVOKED BY THIS ELEMENT..                          *
004000*     HNSTAT01 ---- STAT DERIVATION ENGINE (U1)                  *
004100*     HNLOOT01 ---- LOOT/XP ENGINE (U2)                          *
004200*                                                                *
004300*U   USER CONSTANTS AND TABLES REFERENCED..                      *
004400*     HNMAXTB  ---- TALENT/ATTRIBUTE/INSCRYPTION MAXIMA TABLES   *
004500*                                                                *
004600*R   RESTRICTIONS..                                              *
004700*     BUILDS MUST ARRIVE PRESORTED BY HUNTER NAME - THIS         *
004800*     ELEMENT DOES NOT SORT THEM ITSELF.  A BUILD FOR A HUNTER   *
004900*     OUT OF SEQUENCE WITH THE PRIOR RECORD WILL STILL BE        *
005000*     PROCESSED BUT WILL THROW OFF THE HUNTER SUBTOTAL BREAK.    *
005100*                                                                *
005200*N   NOTES..                                                     *
005300*     THE RATED FILE CARRIES FORWARD EVERY FIELD OF THE INPUT    *
005400*     BUILD PLUS THE DERIVED STATS, LOOT/XP PROJECTION, SCORE    *
005500*     AND SURVIVAL PERCENTAGE - IT IS NOT A SUMMARY EXTRACT.     *
005600*     A REJECTED BUILD IS COUNTED BUT NOT WRITTEN TO RATED.      *
005700*                                                                *
005800*    MAINTENANCE                                                 *
005900*    -----------                                                 *
006000*    04/1986  BC   ORIGINAL FILEPASS, BUILDS/BONUSES IN,         *
006100*                  RATED/RPTFILE OUT                   - CR1040  *
006200*    09/1986  BC   MAXIMA-TABLE VALIDATION ADDED AFTER A BAD     *
006300*                  BUILD CARD SLIPPED THROUGH TO RATED - CR1045  *
006400*    11/1989  BC   ADDED KNOX TO THE HUNTER-BREAK LOGIC- CR1071  *
006500*    02/1991  MO   WIRED IN HNSTAT01/HNLOOT01 CALLS    - CR1042  *
006600*    08/1991  MO   PAGE-HEADER/LINE-WRAP LOGIC ADDED SO THE      *
006700*                  DETAIL REPORT NO LONGER RUNS OFF THE          *
006800*                  BOTTOM OF THE FORM                  - CR1048  *
006900*    11/1993  MO   ADDED TOP-10 LOOT AND XP TABLES     - CR1053  *
007000*    03/1994  MO   GRAND-TOTAL ACCUMULATORS SPLIT OUT FROM THE   *
007100*                  PER-HUNTER ACCUMULATORS SO A BAD HUNTER       *
007200*                  BREAK COULD NOT ZERO THE RUN TOTALS - CR1059  *
007300*    09/1998  JPH  Y2K REVIEW - NO DATE FIELDS, NO CHANGE-CR1082 *
007400*    04/2003  BC   ADDED THE SURVIVOR LIST (50 PERCENT           *
007500*                  SURVIVAL RATE)                      - CR1080  *
007600*    02/2009  RDM  ADDED RTD-SCORE RANKING COLUMN      - CR1098  *
007700*    06/2009  RDM  SCORE REWEIGHTED 70/30 STAGE/LOOT,            *
007800*                  SURVIVOR TABLE WIDENED TO 200 BUILDS- CR1100  *
007900*    09/2009  RDM  CORRECTED A ROUNDING MISMATCH BETWEEN THE     *
008000*                  DETAIL LINE AND THE RATED RECORD ON THE       *
008100*                  SURVIVAL PERCENTAGE FIELD            -CR1103  *
008200*    05/2011  TVR  REPLACED THIRTEEN INLINE PERFORM LOOPS WITH   *
008300*                  OUT-OF-LINE PARAGRAPHS PER SHOP STANDARD      *
008400*                  EFFECTIVE THIS RELEASE               -CR1122  *
008500*    04/2012  TVR  ADDED 54-CHECK-END-STAGE - BLD-END-STAGE HAD  *
008600*                  NO UPPER-BOUND EDIT ANYWHERE, SO AN OVER-     *
008700*                  RANGE STAGE PASSED AS VALID AND FED GARBAGE   *
008800*                  LOOT/XP TOTALS TO THE REPORT AND RANKINGS,    *
008900*                  PER THE LIMIT HNMAXTB NOW CARRIES    - CR1134 *
009000*                                                                *
009100******************************************************************
009200  ENVIRONMENT DIVISION.
009300  CONFIGURATION SECTION.
009400  SOURCE-COMPUTER.   IBM-370.
009500  OBJECT-COMPUTER.   IBM-370.
009600  SPECIAL-NAMES.
009700      C01 IS TOP-OF-FORM.
009800  INPUT-OUTPUT SECTION.
009900  FILE-CONTROL.
010000      SELECT BUILD-FILE  ASSIGN TO BUILDS
010100          FILE STATUS IS WS-BUILD-STATUS.
010200      SELECT BONUS-FILE  ASSIGN TO BONUSES
010300          FILE STATUS IS WS-BONUS-STATUS.
010400      SELECT RATED-FILE  ASSIGN TO RATED
010500          FILE STATUS IS WS-RATED-STATUS.
010600      SELECT REPORT-FILE ASSIGN TO RPTFILE
010700          FILE STATUS IS WS-RPT-STATUS.
010800  EJECT
010900  DATA DIVISION.
011000  FILE SECTION.
011100*
011200*    BUILD-FILE IS THE PRESORTED (BY HUNTER) CARD-IMAGE INPUT -
011300*    ONE RECORD PER HUNTER BUILD TO BE RATED THIS RUN.
011400  FD  BUILD-FILE
011500      RECORDING MODE IS F
011600      BLOCK CONTAINS 0 RECORDS
011700      LABEL RECORDS ARE STANDARD.
011800  COPY HNBLDREC.
011900*
012000*    BONUS-FILE CARRIES THE SINGLE SHOP-WIDE BONUS RECORD READ
012100*    ONCE AT JOB START - SEE 1-INITIALIZATION.
012200  FD  BONUS-FILE
012300      RECORDING MODE IS F
012400      BLOCK CONTAINS 0 RECORDS
012500      LABEL RECORDS ARE STANDARD.
012600  COPY HNBONREC.
012700*
012800*    RATED-FILE IS THE MACHINE-READABLE OUTPUT - ONE RECORD PER
012900*    INPUT BUILD, VALID OR REJECTED, FOR DOWNSTREAM PICKUP.
013000  FD  RATED-FILE
013100      RECORDING MODE IS F
013200      BLOCK CONTAINS 0 RECORDS
013300      LABEL RECORDS ARE STANDARD.
013400  COPY HNRTDREC.
013500*
013600*    REPORT-FILE IS THE PRINTED LISTING - 132-BYTE LINES, ONE
013700*    RECORD PER PRINT LINE.
013800  FD  REPORT-FILE
013900      RECORDING MODE IS F
014000      BLOCK CONTAINS 0 RECORDS
014100      LABEL RECORDS ARE STANDARD.
014200  01  REPORT-REC                  PIC X(132).
014300  EJECT
014400  WORKING-STORAGE SECTION.
014500  01  FILLER PIC X(32)
014600      VALUE 'HNBLDRPT WORKING STORAGE BEGINS'.
014700*
014800******************************************************************
014900*                  HUNTER MAXIMA/COST TABLES (U3)                *
015000******************************************************************
015100*
015200  COPY HNMAXTB.
015300  EJECT
015400******************************************************************
015500*                 FILE STATUS AND CONTROL SWITCHES               *
015600******************************************************************
015700*
015800  01  WS-FILE-STATUSES.
015900      05  WS-BUILD-STATUS         PIC X(02).
016000          88  WS-BUILD-OK              VALUE '00'.
016100          88  WS-BUILD-AT-END          VALUE '10'.
016200      05  WS-BONUS-STATUS         PIC X(02).
016300          88  WS-BONUS-OK              VALUE '00'.
016400      05  WS-RATED-STATUS         PIC X(02).
016500          88  WS-RATED-OK              VALUE '00'.
016600      05  WS-RPT-STATUS           PIC X(02).
016700          88  WS-RPT-OK                VALUE '00'.
016800*
016900*    WS-FIRST-SW DEFAULTS TO 'Y' SO THE VERY FIRST BUILD CARD ON
017000*    THE RUN IS TREATED AS A HUNTER CHANGE BY 2-MAIN-PROCESS.
017100  01  WS-SWITCHES.
017200      05  WS-EOF-SW               PIC X(01) VALUE 'N'.
017300          88  WS-AT-EOF                VALUE 'Y'.
017400          88  WS-NOT-AT-EOF             VALUE 'N'.
017500      05  WS-FIRST-SW             PIC X(01) VALUE 'Y'.
017600          88  WS-FIRST-BUILD            VALUE 'Y'.
017700          88  WS-NOT-FIRST-BUILD        VALUE 'N'.
017800      05  WS-VALID-SW             PIC X(01).
017900          88  WS-BUILD-IS-VALID         VALUE 'Y'.
018000          88  WS-BUILD-IS-INVALID       VALUE 'N'.
018100      05  FILLER                  PIC X(05).
018200*    WS-PRIOR-HUNTER HOLDS THE HUNTER NAME OFF THE LAST BUILD
018300*    CARD READ, COMPARED AGAINST EACH NEW CARD TO DETECT THE
018400*    CONTROL BREAK.
018500  01  WS-PRIOR-HUNTER             PIC X(05).
018600  EJECT
018700******************************************************************
018800*                    COUNTERS AND SUBSCRIPTS                     *
018900******************************************************************
019000*
019100  01  WS-COUNTERS.
019200      05  WS-GRAND-READ           PIC S9(07)      COMP.
019300      05  WS-GRAND-VALID          PIC S9(07)      COMP.
019400      05  WS-GRAND-INVALID        PIC S9(07)      COMP.
019500      05  WS-HUNTER-READ          PIC S9(07)      COMP.
019600      05  WS-HUNTER-VALID         PIC S9(07)      COMP.
019700      05  WS-HUNTER-INVALID       PIC S9(07)      COMP.
019800      05  WS-PAGE-NUMBER          PIC S9(05)      COMP.
019900      05  WS-LINE-COUNT           PIC S9(05)      COMP.
020000      05  WS-TAL-SUB              PIC S9(05)      COMP.
020100      05  WS-ATT-SUB              PIC S9(05)      COMP.
020200      05  WS-INS-SUB              PIC S9(05)      COMP.
020300      05  WS-TOP-SUB              PIC S9(05)      COMP.
020400      05  WS-SURV-SUB             PIC S9(05)      COMP.
020500      05  WS-SHIFT-SUB            PIC S9(05)      COMP.
020600      05  WS-KEEP-COUNT           PIC S9(07)      COMP.
020700      05  FILLER                  PIC X(04).
020800*
020900******************************************************************
021000*          PACKED-LITERAL SURVIVOR-RATE CONSTANT - SAME          *
021100*          TRICK AS THE HNMAXTB MAXIMA TABLES                    *
021200******************************************************************
021300*
021400  01  WS-SURVIVE-PCT-LITERAL      PIC X(03) VALUE '050'.
021500  01  WS-SURVIVE-PCT-TABLE REDEFINES WS-SURVIVE-PCT-LITERAL.
021600      05  WS-SURVIVE-PCT          PIC 9(01)V9(02).
021700*    U3 VALIDATION SCRATCH AREA - RESET AND REBUILT FOR EACH
021800*    BUILD CARD BY 50-VALIDATE-BUILD AND ITS CHILD PARAGRAPHS.
021900  01  WS-VALIDATION-WORK.
022000      05  WS-TAL-POINTS-SPENT     PIC S9(05)      COMP.
022100      05  WS-ATT-POINTS-SPENT     PIC S9(07)      COMP.
022200      05  WS-ATT-POINTS-CAP       PIC S9(07)      COMP.
022300      05  WS-OVER-MAX-COUNT       PIC S9(05)      COMP.
022400      05  WS-TAL-POINTS-AVAIL     PIC S9(05)      COMP.
022500  EJECT
022600******************************************************************
022700*                    SCORE AND ACCUMULATORS                      *
022800******************************************************************
022900*    WS-NORM-LOOT IS THE CAPPED-AT-1 LOOT FRACTION USED IN THE
023000*    55-DERIVE-AND-SCORE FORMULA - SEE THE COMMENT OVER THAT
023100*    PARAGRAPH FOR WHY IT IS CAPPED.
023200  01  WS-SCORE-WORK.
023300      05  WS-NORM-LOOT            PIC S9(03)V9(06).
023400      05  WS-SCORE                PIC S9(05)V9(02).
023500*
023600*    RESET TO ZERO AT EACH HUNTER BREAK BY 35-RESET-HUNTER-ACCUM.
023700  01  WS-HUNTER-ACCUM.
023800      05  WS-HUNTER-SCORE-SUM     PIC S9(09)V9(02).
023900      05  WS-HUNTER-BEST-SCORE    PIC S9(05)V9(02).
024000      05  WS-HUNTER-BEST-ID       PIC X(08).
024100*
024200*    ZEROED ONCE AT JOB START, ACCUMULATED ACROSS THE WHOLE RUN.
024300  01  WS-GRAND-ACCUM.
024400      05  WS-GRAND-SCORE-SUM      PIC S9(09)V9(02).
024500      05  WS-GRAND-AVG-SCORE      PIC S9(05)V9(02).
024600      05  WS-GRAND-BEST-SCORE     PIC S9(05)V9(02).
024700      05  WS-GRAND-BEST-ID        PIC X(08).
024800      05  WS-HUNTER-AVG-SCORE     PIC S9(05)V9(02).
024900  EJECT
025000******************************************************************
025100*         TOP-10 TABLES - SCORE, LOOT, XP (U5 RANKINGS)          *
025200******************************************************************
025300*
025400  01  WS-TOP-SCORE-TABLE.
025500      05  WS-TOP-SCORE-ENTRY OCCURS 10 TIMES.
025600          10  WS-TS-ID            PIC X(08).
025700          10  WS-TS-HUNTER        PIC X(05).
025800          10  WS-TS-VALUE         PIC S9(05)V9(02).
025900*
026000******************************************************************
026100*   WS-TOP-SCORE-COUNT IS CARRIED AS A STANDALONE 77-LEVEL, NOT  *
026200*   A 01 GROUP, SINCE IT IS A SINGLE TALLY FIELD ADDRESSED ON    *
026300*   ITS OWN AND IS NOT PART OF THE SCORE TABLE IT COUNTS INTO.   *
026400******************************************************************
026500*
026600  77  WS-TOP-SCORE-COUNT          PIC S9(05)      COMP.
026700*
026800  01  WS-TOP-LOOT-TABLE.
026900      05  WS-TOP-LOOT-ENTRY OCCURS 10 TIMES.
027000          10  WS-TL-ID            PIC X(08).
027100          10  WS-TL-HUNTER        PIC X(05).
027200          10  WS-TL-VALUE         PIC S9(14)V9(02).
027300  01  WS-TOP-LOOT-COUNT           PIC S9(05)      COMP.
027400*
027500  01  WS-TOP-XP-TABLE.
027600      05  WS-TOP-XP-ENTRY OCCURS 10 TIMES.
027700          10  WS-TX-ID            PIC X(08).
027800          10  WS-TX-HUNTER        PIC X(05).
027900          10  WS-TX-VALUE         PIC S9(16).
028000  01  WS-TOP-XP-COUNT              PIC S9(05)      COMP.
028100  EJECT
028200******************************************************************
028300*      SURVIVOR TABLE - ALL VALID BUILDS, SORTED BY SCORE        *
028400*      DESCENDING, CAPPED AT 200 (A HUNTER'S OWN BUILD           *
028500*      LIBRARY IS WELL UNDER THAT - SEE THE 06/2009 NOTE)        *
028600******************************************************************
028700*
028800  01  WS-SURVIVOR-TABLE.
028900      05  WS-SURV-ENTRY OCCURS 200 TIMES.
029000          10  WS-SURV-ID          PIC X(08).
029100          10  WS-SURV-SCORE       PIC S9(05)V9(02).
029200  01  WS-SURVIVOR-COUNT           PIC S9(07)      COMP.
029300  EJECT
029400******************************************************************
029500*                      REPORT PRINT LINES                        *
029600******************************************************************
029700*    PAGE HEADER - WRITTEN BY 10-PRINT-PAGE-HEADER AT JOB START
029800*    AND AGAIN EVERY TIME 15-LINE-WRAP ROLLS TO A NEW PAGE.
029900  01  HN-RPT-HEADER.
030000      05  FILLER                  PIC X(01) VALUE SPACE.
030100      05  FILLER              PIC X(18) VALUE 'HNBLDRPT - HUNTER'.
030200      05  FILLER                  PIC X(25)
030300          VALUE 'BUILD RATING RUN'.
030400      05  FILLER                  PIC X(10) VALUE 'RUN DATE'.
030500      05  HDR-RUN-DATE            PIC 99/99/99.
030600      05  FILLER                  PIC X(08) VALUE 'PAGE'.
030700      05  HDR-PAGE                PIC ZZZ9.
030800      05  FILLER                  PIC X(56) VALUE SPACES.
030900*    ONE LINE PER BUILD CARD - DET-STATUS CARRIES THE ONE-CHAR
031000*    VALID/REJECT FLAG COPIED DOWN FROM RTD-STATUS.
031100  01  HN-RPT-DETAIL.
031200      05  FILLER                  PIC X(01) VALUE SPACE.
031300      05  DET-ID                  PIC X(08).
031400      05  FILLER                  PIC X(01) VALUE SPACE.
031500      05  DET-HUNTER              PIC X(05).
031600      05  FILLER                  PIC X(01) VALUE SPACE.
031700      05  DET-STATUS              PIC X(01).
031800      05  FILLER                  PIC X(01) VALUE SPACE.
031900      05  DET-LEVEL               PIC ZZ9.
032000      05  FILLER                  PIC X(01) VALUE SPACE.
032100      05  DET-STAGE               PIC ZZZ9.
032200      05  FILLER                  PIC X(01) VALUE SPACE.
032300      05  DET-POWER               PIC ZZZZZ9.999.
032400      05  FILLER                  PIC X(01) VALUE SPACE.
032500      05  DET-MAX-HP              PIC ZZZZZZZZ9.99.
032600      05  FILLER                  PIC X(01) VALUE SPACE.
032700      05  DET-LOOT-MULT           PIC ZZZZZZZZ9.9999.
032800      05  FILLER                  PIC X(01) VALUE SPACE.
032900      05  DET-LOOT-TOTAL          PIC Z(12)9.99.
033000      05  FILLER                  PIC X(01) VALUE SPACE.
033100      05  DET-XP-TOTAL            PIC Z(17)9.
033200      05  FILLER                  PIC X(01) VALUE SPACE.
033300      05  DET-SCORE               PIC ZZZZ9.99.
033400      05  FILLER                  PIC X(10) VALUE SPACES.
033500  EJECT
033600*    PER-HUNTER SUBTOTAL LINE - PRINTED BY 3-HUNTER-BREAK.
033700  01  HN-RPT-SUBTOTAL.
033800      05  FILLER                  PIC X(01) VALUE SPACE.
033900      05  FILLER                  PIC X(08) VALUE 'HUNTER:'.
034000      05  SUB-HUNTER              PIC X(05).
034100      05  FILLER                  PIC X(07) VALUE 'READ:'.
034200      05  SUB-READ                PIC ZZZZ9.
034300      05  FILLER                  PIC X(08) VALUE 'VALID:'.
034400      05  SUB-VALID               PIC ZZZZ9.
034500      05  FILLER                  PIC X(09) VALUE 'INVALID:'.
034600      05  SUB-INVALID             PIC ZZZZ9.
034700      05  FILLER                  PIC X(06) VALUE 'AVG:'.
034800      05  SUB-AVG-SCORE           PIC ZZZZ9.99.
034900      05  FILLER                  PIC X(07) VALUE 'BEST:'.
035000      05  SUB-BEST-SCORE          PIC ZZZZ9.99.
035100      05  FILLER                  PIC X(01) VALUE SPACE.
035200      05  SUB-BEST-ID             PIC X(08).
035300      05  FILLER                  PIC X(44) VALUE SPACES.
035400*    END-OF-JOB GRAND TOTAL LINE - PRINTED ONCE BY
035500*    EOJ8-FINAL-REPORT.
035600  01  HN-RPT-GRAND.
035700      05  FILLER                  PIC X(01) VALUE SPACE.
035800      05  FILLER                  PIC X(13) VALUE 'GRAND TOTAL:'.
035900      05  FILLER                  PIC X(07) VALUE 'READ:'.
036000      05  GRD-READ                PIC ZZZZ9.
036100      05  FILLER                  PIC X(08) VALUE 'VALID:'.
036200      05  GRD-VALID               PIC ZZZZ9.
036300      05  FILLER                  PIC X(09) VALUE 'INVALID:'.
036400      05  GRD-INVALID             PIC ZZZZ9.
036500      05  FILLER                  PIC X(06) VALUE 'AVG:'.
036600      05  GRD-AVG-SCORE           PIC ZZZZ9.99.
036700      05  FILLER                  PIC X(07) VALUE 'BEST:'.
036800      05  GRD-BEST-SCORE          PIC ZZZZ9.99.
036900      05  FILLER                  PIC X(01) VALUE SPACE.
037000      05  GRD-BEST-ID             PIC X(08).
037100      05  FILLER                  PIC X(43) VALUE SPACES.
037200  EJECT
037300*    SHARED BY ALL THREE TOP-10 LISTINGS (SCORE, LOOT, XP) -
037400*    TOP-VALUE'S WIDE EDIT PICTURE HAS TO FIT THE LARGEST OF THE
037500*    THREE VALUE FIELDS, THE XP TOTAL.
037600  01  HN-RPT-TOP10-LINE.
037700      05  FILLER                  PIC X(01) VALUE SPACE.
037800      05  TOP-RANK                PIC Z9.
037900      05  FILLER                  PIC X(01) VALUE SPACE.
038000      05  TOP-ID                  PIC X(08).
038100      05  FILLER                  PIC X(01) VALUE SPACE.
038200      05  TOP-HUNTER              PIC X(05).
038300      05  FILLER                  PIC X(01) VALUE SPACE.
038400      05  TOP-VALUE               PIC Z(14)9.9999.
038500      05  FILLER                  PIC X(95) VALUE SPACES.
038600*
038700  01  HN-RPT-SURV-COUNT-LINE.
038800      05  FILLER                  PIC X(01) VALUE SPACE.
038900      05  FILLER              PIC X(16) VALUE 'SURVIVOR COUNT:'.
039000      05  SRV-COUNT               PIC ZZZZ9.
039100      05  FILLER                  PIC X(108) VALUE SPACES.
039200*
039300  01  HN-RPT-SURV-LINE.
039400      05  FILLER                  PIC X(01) VALUE SPACE.
039500      05  FILLER                  PIC X(11) VALUE 'SURVIVOR:'.
039600      05  SRV-ID                  PIC X(08).
039700      05  FILLER                  PIC X(111) VALUE SPACES.
039800  EJECT
039900******************************************************************
040000*      U1/U2 RESULT AREA AND HUNTER-CODE SUBSCRIPT - SHARED      *
040100*      WITH HNSTAT01 AND HNLOOT01 VIA THE CALL STATEMENTS        *
040200******************************************************************
040300*
040400  COPY HNDSTAT.
040500*
040600  01  FILLER PIC X(32)
040700      VALUE 'HNBLDRPT WORKING STORAGE ENDS  '.
040800  EJECT
040900  PROCEDURE DIVISION.
041000******************************************************************
041100*                        MAINLINE LOGIC                          *
041200******************************************************************
041300*
041400  0-CONTROL-PROCESS.
041500*    TOP-LEVEL DRIVER FOR THE WHOLE RATING/REPORT RUN - READS
041600*    THE SORTED BUILD FILE ONCE, HUNTER-BREAK BY HUNTER-BREAK,
041700*    THEN FALLS INTO THE END-OF-JOB TOTALS AND TOP10 PAGES.
041800      PERFORM 1-INITIALIZATION
041900          THRU 199-INITIALIZATION-EXIT.
042000      PERFORM 2-MAIN-PROCESS
042100          THRU 2-MAIN-PROCESS-EXIT
042200          UNTIL WS-AT-EOF.
042300      IF NOT WS-FIRST-BUILD
042400          PERFORM 3-HUNTER-BREAK
042500              THRU 399-HUNTER-BREAK-EXIT
042600      END-IF.
042700      PERFORM EOJ8-FINAL-REPORT
042800          THRU EOJ8999-EXIT.
042900      PERFORM EOJ9-CLOSE-FILES
043000          THRU EOJ9999-EXIT.
043100      GOBACK.
043200  EJECT
043300******************************************************************
043400*                         INITIALIZATION                         *
043500******************************************************************
043600*
043700  1-INITIALIZATION.
043800      OPEN INPUT  BUILD-FILE
043900      OPEN INPUT  BONUS-FILE
044000      OPEN OUTPUT RATED-FILE
044100      OPEN OUTPUT REPORT-FILE.
044200      IF NOT WS-BUILD-OK OR NOT WS-BONUS-OK
044300          DISPLAY 'OPEN FAILED ON INPUT FILE'
044400          GO TO EOJ99-ABEND
044500      END-IF.
044600      IF NOT WS-RATED-OK OR NOT WS-RPT-OK
044700          DISPLAY 'OPEN FAILED ON OUTPUT FILE'
044800          GO TO EOJ99-ABEND
044900      END-IF.
045000      READ BONUS-FILE
045100          AT END
045200              DISPLAY 'BONUSES FILE IS EMPTY'
045300              GO TO EOJ99-ABEND
045400      END-READ.
045500*    WS-PRIOR-HUNTER STARTS OUT AT SPACES ON PURPOSE SO THE
045600*    FIRST BUILD CARD ON THE FILE ALWAYS LOOKS LIKE A HUNTER
045700*    CHANGE AND DRIVES THE 35-RESET-HUNTER-ACCUM LOGIC IN
045800*    2-MAIN-PROCESS BELOW.
045900      INITIALIZE WS-COUNTERS WS-GRAND-ACCUM.
046000      MOVE SPACES TO WS-PRIOR-HUNTER.
046100      ACCEPT HDR-RUN-DATE FROM DATE.
046200      MOVE 1 TO WS-PAGE-NUMBER.
046300      PERFORM 10-PRINT-PAGE-HEADER
046400          THRU 1099-PRINT-PAGE-HEADER-EXIT.
046500      PERFORM 21-READ-NEXT-BUILD
046600          THRU 2199-READ-NEXT-BUILD-EXIT.
046700  199-INITIALIZATION-EXIT.
046800      EXIT.
046900  EJECT
047000******************************************************************
047100*                    PRINT THE PAGE HEADER                       *
047200******************************************************************
047300*
047400  10-PRINT-PAGE-HEADER.
047500      MOVE WS-PAGE-NUMBER TO HDR-PAGE.
047600      WRITE REPORT-REC FROM HN-RPT-HEADER
047700          AFTER ADVANCING PAGE.
047800      MOVE 1 TO WS-LINE-COUNT.
047900  1099-PRINT-PAGE-HEADER-EXIT.
048000      EXIT.
048100  EJECT
048200******************************************************************
048300*                        MAIN PROCESS                            *
048400******************************************************************
048500*
048600  2-MAIN-PROCESS.
048700*    PROCESSES ONE BUILD CARD.  THE BUILD FILE ARRIVES PRESORTED
048800*    BY HUNTER, SO A CHANGE IN BLD-HUNTER FROM THE PRIOR CARD IS
048900*    HOW WE DETECT A HUNTER BREAK WITHOUT A SEPARATE SORT-BREAK
049000*    FIELD ON THE RECORD.
049100      IF WS-FIRST-BUILD OR BLD-HUNTER NOT = WS-PRIOR-HUNTER
049200          IF NOT WS-FIRST-BUILD
049300              PERFORM 3-HUNTER-BREAK
049400                  THRU 399-HUNTER-BREAK-EXIT
049500          END-IF
049600          PERFORM 35-RESET-HUNTER-ACCUM
049700              THRU 3599-RESET-HUNTER-ACCUM-EXIT
049800          MOVE BLD-HUNTER TO WS-PRIOR-HUNTER
049900          MOVE 'N' TO WS-FIRST-SW
050000      END-IF.
050100      ADD 1 TO WS-HUNTER-READ WS-GRAND-READ.
050200      PERFORM 50-VALIDATE-BUILD
050300          THRU 5099-VALIDATE-BUILD-EXIT.
050400      PERFORM 55-DERIVE-AND-SCORE
050500          THRU 5599-DERIVE-AND-SCORE-EXIT.
050600      PERFORM 80-WRITE-DETAIL-LINE
050700          THRU 8099-WRITE-DETAIL-LINE-EXIT.
050800      PERFORM 90-WRITE-RATED-RECORD
050900          THRU 9099-WRITE-RATED-RECORD-EXIT.
051000      IF WS-BUILD-IS-VALID
051100          ADD 1 TO WS-HUNTER-VALID WS-GRAND-VALID
051200          PERFORM 60-HUNTER-BEST-CHECK
051300              THRU 6099-HUNTER-BEST-CHECK-EXIT
051400          PERFORM 70-UPDATE-TOP-TABLES
051500              THRU 7099-UPDATE-TOP-TABLES-EXIT
051600          PERFORM 75-INSERT-SURVIVOR
051700              THRU 7599-INSERT-SURVIVOR-EXIT
051800      ELSE
051900          ADD 1 TO WS-HUNTER-INVALID WS-GRAND-INVALID
052000      END-IF.
052100      PERFORM 21-READ-NEXT-BUILD
052200          THRU 2199-READ-NEXT-BUILD-EXIT.
052300  2-MAIN-PROCESS-EXIT.
052400      EXIT.
052500  EJECT
052600******************************************************************
052700*                      READ NEXT BUILD                           *
052800******************************************************************
052900*
053000  21-READ-NEXT-BUILD.
053100*    COMMON READ PARAGRAPH SHARED BY INITIALIZATION (PRIMING
053200*    READ) AND THE MAIN-PROCESS LOOP (EVERY READ AFTER).
053300      READ BUILD-FILE
053400          AT END
053500              SET WS-AT-EOF TO TRUE
053600      END-READ.
053700      IF NOT WS-AT-EOF AND NOT WS-BUILD-OK
053800          DISPLAY 'READ ERROR ON BUILDS FILE'
053900          GO TO EOJ99-ABEND
054000      END-IF.
054100  2199-READ-NEXT-BUILD-EXIT.
054200      EXIT.
054300  EJECT
054400******************************************************************
054500*               RESET PER-HUNTER ACCUMULATORS                    *
054600******************************************************************
054700*
054800  35-RESET-HUNTER-ACCUM.
054900*    ZEROES THE PER-HUNTER SUBTOTAL LINE THAT PRINTS AT THE
055000*    HUNTER BREAK.  THE GRAND TOTALS IN WS-GRAND-ACCUM ARE NOT
055100*    TOUCHED HERE - THOSE ONLY CLEAR ONCE, AT JOB START.
055200      MOVE ZERO TO WS-HUNTER-READ WS-HUNTER-VALID
055300                   WS-HUNTER-INVALID WS-HUNTER-SCORE-SUM
055400                   WS-HUNTER-BEST-SCORE.
055500      MOVE SPACES TO WS-HUNTER-BEST-ID.
055600  3599-RESET-HUNTER-ACCUM-EXIT.
055700      EXIT.
055800  EJECT
055900******************************************************************
056000*                U3 - VALIDATE THE BUILD RECORD                  *
056100******************************************************************
056200*
056300  50-VALIDATE-BUILD.
056400*    A BUILD IS VALID ONLY IF NOTHING ON IT EXCEEDS THE HUNTER'S
056500*    OWN MAXIMA TABLE AND THE LEVEL-DRIVEN POINT POOLS COVER
056600*    WHAT WAS SPENT - ANY ONE FAILURE FLAGS THE WHOLE CARD.
056700      MOVE 1 TO WS-OVER-MAX-COUNT.
056800      MOVE ZERO TO WS-OVER-MAX-COUNT.
056900      IF BLD-HUNTER-IS-BORGE
057000          MOVE 1 TO HN-HUNTER-CODE
057100      ELSE
057200          IF BLD-HUNTER-IS-OZZY
057300              MOVE 2 TO HN-HUNTER-CODE
057400          ELSE
057500              MOVE 3 TO HN-HUNTER-CODE
057600          END-IF
057700      END-IF.
057800      MOVE BLD-LEVEL TO WS-TAL-POINTS-AVAIL.
057900      MOVE HN-ATTR-CAP(HN-HUNTER-CODE) TO WS-ATT-POINTS-CAP.
058000      PERFORM 51-CHECK-TALENT-POINTS
058100          THRU 5199-CHECK-TALENT-POINTS-EXIT.
058200      PERFORM 52-CHECK-ATTRIBUTE-POINTS
058300          THRU 5299-CHECK-ATTRIBUTE-POINTS-EXIT.
058400      PERFORM 53-CHECK-INSCRYPTIONS
058500          THRU 5399-CHECK-INSCRYPTIONS-EXIT.
058600      PERFORM 54-CHECK-END-STAGE
058700          THRU 5499-CHECK-END-STAGE-EXIT.
058800      IF WS-OVER-MAX-COUNT = ZERO
058900              AND WS-TAL-POINTS-SPENT NOT > WS-TAL-POINTS-AVAIL
059000              AND WS-ATT-POINTS-SPENT NOT > WS-ATT-POINTS-CAP
059100          SET WS-BUILD-IS-VALID TO TRUE
059200          MOVE 'V' TO RTD-STATUS
059300      ELSE
059400          SET WS-BUILD-IS-INVALID TO TRUE
059500          MOVE 'I' TO RTD-STATUS
059600      END-IF.
059700  5099-VALIDATE-BUILD-EXIT.
059800      EXIT.
059900*
060000  51-CHECK-TALENT-POINTS.
060100      MOVE ZERO TO WS-TAL-POINTS-SPENT.
060200      PERFORM 511-TALENT-ITEM
060300          THRU 5119-TALENT-ITEM-EXIT
060400          VARYING WS-TAL-SUB FROM 1 BY 1
060500          UNTIL WS-TAL-SUB > 9.
060600  5199-CHECK-TALENT-POINTS-EXIT.
060700      EXIT.
060800*
060900  511-TALENT-ITEM.
061000*    TALENT COST IS ALWAYS ONE POINT PER LEVEL OF THE TALENT,
061100*    UNLIKE ATTRIBUTES BELOW WHICH CAN COST MORE THAN ONE POINT.
061200      ADD BLD-TAL(WS-TAL-SUB) TO WS-TAL-POINTS-SPENT.
061300      IF BLD-TAL(WS-TAL-SUB) >
061400              HN-TAL-MAX(HN-HUNTER-CODE, WS-TAL-SUB)
061500          ADD 1 TO WS-OVER-MAX-COUNT
061600      END-IF.
061700  5119-TALENT-ITEM-EXIT.
061800      EXIT.
061900  EJECT
062000*
062100*    52-CHECK-ATTRIBUTE-POINTS MIRRORS 51-CHECK-TALENT-POINTS ONE
062200*    SECTION UP, SAME BANNER, SAME EDIT - IT JUST WALKS THE 15
062300*    ATTRIBUTE SLOTS INSTEAD OF THE 9 TALENT SLOTS AGAINST THE
062400*    HN-ATT-MAX TABLE RATHER THAN HN-TAL-MAX.
062500*
062600  52-CHECK-ATTRIBUTE-POINTS.
062700      MOVE ZERO TO WS-ATT-POINTS-SPENT.
062800      PERFORM 521-ATTRIBUTE-ITEM
062900          THRU 5219-ATTRIBUTE-ITEM-EXIT
063000          VARYING WS-ATT-SUB FROM 1 BY 1
063100          UNTIL WS-ATT-SUB > 15.
063200  5299-CHECK-ATTRIBUTE-POINTS-EXIT.
063300      EXIT.
063400*
063500  521-ATTRIBUTE-ITEM.
063600*    AN HN-ATTR-MAX OF 99 MEANS THE ATTRIBUTE HAS NO CAP FOR
063700*    THIS HUNTER - SKIP THE OVER-MAX EDIT ENTIRELY IN THAT CASE.
063800      ADD BLD-ATT(WS-ATT-SUB) *
063900          HN-ATTR-COST(HN-HUNTER-CODE, WS-ATT-SUB)
064000              TO WS-ATT-POINTS-SPENT.
064100      IF HN-ATTR-MAX(HN-HUNTER-CODE, WS-ATT-SUB) NOT = 99
064200          IF BLD-ATT(WS-ATT-SUB) >
064300                  HN-ATTR-MAX(HN-HUNTER-CODE, WS-ATT-SUB)
064400              ADD 1 TO WS-OVER-MAX-COUNT
064500          END-IF
064600      END-IF.
064700  5219-ATTRIBUTE-ITEM-EXIT.
064800      EXIT.
064900*
065000*
065100*    53-CHECK-INSCRYPTIONS HAS NO POINTS-SPENT ACCUMULATOR OF
065200*    ITS OWN - INSCRYPTIONS ARE UNLOCKED, NOT BOUGHT WITH A
065300*    SHARED POOL LIKE TALENTS OR ATTRIBUTES, SO ONLY THE
065400*    PER-SLOT MAXIMUM IS CHECKED.
065500*
065600  53-CHECK-INSCRYPTIONS.
065700      PERFORM 531-INSCRYPTION-ITEM
065800          THRU 5319-INSCRYPTION-ITEM-EXIT
065900          VARYING WS-INS-SUB FROM 1 BY 1
066000          UNTIL WS-INS-SUB > 10.
066100  5399-CHECK-INSCRYPTIONS-EXIT.
066200      EXIT.
066300*
066400  531-INSCRYPTION-ITEM.
066500*    NO COST ACCUMULATOR HERE - SEE THE 53-CHECK-INSCRYPTIONS
066600*    BANNER ABOVE.
066700      IF BLD-INS(WS-INS-SUB) >
066800              HN-INSCR-MAX(HN-HUNTER-CODE, WS-INS-SUB)
066900          ADD 1 TO WS-OVER-MAX-COUNT
067000      END-IF.
067100  5319-INSCRYPTION-ITEM-EXIT.
067200      EXIT.
067300  EJECT
067400*
067500*    54-CHECK-END-STAGE WAS ADDED AFTER A REVIEW FOUND NO BOUND
067600*    ANYWHERE ON BLD-END-STAGE - HNLOOT01'S OWN ERRORS BANNER
067700*    SAYS STAGES OUTSIDE THE FIXED-POINT SAFE RANGE ARE "THE
067800*    VALIDATOR'S PROBLEM, NOT OURS", BUT NOTHING HERE WAS
067900*    ACTUALLY CHECKING IT, SO AN OVER-RANGE STAGE RODE A GARBAGE
068000*    HND-LOOT-TOTAL/HND-XP-TOTAL STRAIGHT INTO THE REPORT AND THE
068100*    RANKINGS.  FOLDED INTO THE SAME WS-OVER-MAX-COUNT FLAG THAT
068200*    51/52/53 ALREADY SET, SO ONE BAD ITEM OF ANY KIND FLAGS THE
068300*    WHOLE CARD - CR1134.
068400  54-CHECK-END-STAGE.
068500      IF BLD-END-STAGE > HN-STAGE-MAX(HN-HUNTER-CODE)
068600          ADD 1 TO WS-OVER-MAX-COUNT
068700      END-IF.
068800  5499-CHECK-END-STAGE-EXIT.
068900      EXIT.
069000  EJECT
069100******************************************************************
069200*        U1/U2 DERIVATION AND U5 SCORING FOR THIS BUILD          *
069300******************************************************************
069400*
069500  55-DERIVE-AND-SCORE.
069600      CALL 'HNSTAT01' USING HN-BUILD-RECORD
069700                            HN-BONUS-RECORD
069800                            HN-DERIVED-AREA.
069900      CALL 'HNLOOT01' USING HN-BUILD-RECORD
070000                            HN-BONUS-RECORD
070100                            HN-DERIVED-AREA.
070200*    THE NORMALIZED-LOOT TERM CAPS THE LOOT CONTRIBUTION AT A
070300*    MULTIPLIER OF 1, SO A BUILD CANNOT BUY ITS WAY PAST THE
070400*    STAGE-DRIVEN PORTION OF THE SCORE NO MATTER HOW MUCH LOOT
070500*    IT CARRIES.
070600*    SCORE = .70 * STAGE + .30 * MIN(LOOT/1000000,1) * 300
070700      IF HND-LOOT-TOTAL / 1000000 > 1
070800          MOVE 1 TO WS-NORM-LOOT
070900      ELSE
071000          COMPUTE WS-NORM-LOOT ROUNDED =
071100              HND-LOOT-TOTAL / 1000000
071200      END-IF.
071300      COMPUTE WS-SCORE ROUNDED =
071400          0.70 * BLD-END-STAGE + 0.30 * WS-NORM-LOOT * 300.
071500      MOVE WS-SCORE TO HND-SCORE.
071600      MOVE BLD-ID          TO RTD-ID.
071700      MOVE BLD-HUNTER       TO RTD-HUNTER.
071800      MOVE HND-MAX-HP       TO RTD-MAX-HP.
071900      MOVE HND-POWER        TO RTD-POWER.
072000      MOVE HND-REGEN        TO RTD-REGEN.
072100      MOVE HND-DR           TO RTD-DR.
072200      MOVE HND-EVADE        TO RTD-EVADE.
072300      MOVE HND-EFFECT       TO RTD-EFFECT.
072400      MOVE HND-SPEC-CHANCE  TO RTD-SPEC-CHANCE.
072500      MOVE HND-SPEC-DMG     TO RTD-SPEC-DMG.
072600      MOVE HND-SPEED        TO RTD-SPEED.
072700      MOVE HND-LOOT-MULT    TO RTD-LOOT-MULT.
072800      MOVE HND-XP-MULT      TO RTD-XP-MULT.
072900      MOVE HND-LOOT-TOTAL   TO RTD-LOOT-TOTAL.
073000      MOVE HND-XP-TOTAL     TO RTD-XP-TOTAL.
073100      MOVE WS-SCORE         TO RTD-SCORE.
073200  5599-DERIVE-AND-SCORE-EXIT.
073300      EXIT.
073400  EJECT
073500******************************************************************
073600*            TRACK THIS HUNTER'S BEST SCORE/BUILD ID             *
073700******************************************************************
073800*
073900  60-HUNTER-BEST-CHECK.
074000*    TRACKS THIS HUNTER'S BEST BUILD FOR THE HUNTER-BREAK LINE.
074100*    A STRICT GREATER-THAN TEST KEEPS THE FIRST BUILD CARD ON
074200*    A TIE, WHICH MATCHES THE SAME TIE-BREAK RULE USED BY THE
074300*    TOP10 INSERT PARAGRAPHS BELOW.
074400      ADD WS-SCORE TO WS-HUNTER-SCORE-SUM.
074500      IF WS-SCORE > WS-HUNTER-BEST-SCORE
074600          MOVE WS-SCORE TO WS-HUNTER-BEST-SCORE
074700          MOVE BLD-ID   TO WS-HUNTER-BEST-ID
074800      END-IF.
074900  6099-HUNTER-BEST-CHECK-EXIT.
075000      EXIT.
075100  EJECT
075200******************************************************************
075300*       U5 - INSERT INTO THE THREE TOP-10 RANKING TABLES         *
075400******************************************************************
075500*
075600  70-UPDATE-TOP-TABLES.
075700      PERFORM 71-INSERT-TOP-SCORE
075800          THRU 7199-INSERT-TOP-SCORE-EXIT.
075900      PERFORM 72-INSERT-TOP-LOOT
076000          THRU 7299-INSERT-TOP-LOOT-EXIT.
076100      PERFORM 73-INSERT-TOP-XP
076200          THRU 7399-INSERT-TOP-XP-EXIT.
076300  7099-UPDATE-TOP-TABLES-EXIT.
076400      EXIT.
076500*
076600  71-INSERT-TOP-SCORE.
076700*    FIRST 10 VALID BUILDS FILL THE TABLE OUTRIGHT; AFTER THAT
076800*    A NEW BUILD MUST BEAT THE CURRENT TENTH-PLACE ENTRY TO BUMP
076900*    ITS WAY IN - OTHERWISE WE SKIP STRAIGHT TO THE EXIT WITHOUT
077000*    TOUCHING THE TABLE.
077100      IF WS-TOP-SCORE-COUNT < 10
077200          ADD 1 TO WS-TOP-SCORE-COUNT
077300          MOVE WS-TOP-SCORE-COUNT TO WS-TOP-SUB
077400      ELSE
077500          IF WS-SCORE NOT > WS-TS-VALUE(10)
077600              GO TO 7199-INSERT-TOP-SCORE-EXIT
077700          END-IF
077800          MOVE 10 TO WS-TOP-SUB
077900      END-IF.
078000      PERFORM 711-SHIFT-SCORE-DOWN
078100          THRU 7119-SHIFT-SCORE-DOWN-EXIT
078200          UNTIL WS-TOP-SUB = 1
078300          OR WS-SCORE NOT > WS-TS-VALUE(WS-TOP-SUB - 1).
078400      MOVE BLD-ID      TO WS-TS-ID(WS-TOP-SUB).
078500      MOVE BLD-HUNTER  TO WS-TS-HUNTER(WS-TOP-SUB).
078600      MOVE WS-SCORE    TO WS-TS-VALUE(WS-TOP-SUB).
078700  7199-INSERT-TOP-SCORE-EXIT.
078800      EXIT.
078900*
079000  711-SHIFT-SCORE-DOWN.
079100*    OPENS A HOLE AT WS-TOP-SUB BY PUSHING THE ENTRY ONE SLOT
079200*    UP ONE POSITION AT A TIME, CALLED REPEATEDLY BY THE
079300*    PERFORM UNTIL ABOVE UNTIL THE INSERT POINT IS REACHED.
079400      MOVE WS-TS-ID(WS-TOP-SUB - 1)    TO WS-TS-ID(WS-TOP-SUB).
079500      MOVE WS-TS-HUNTER(WS-TOP-SUB - 1)
079600          TO WS-TS-HUNTER(WS-TOP-SUB).
079700      MOVE WS-TS-VALUE(WS-TOP-SUB - 1)
079800          TO WS-TS-VALUE(WS-TOP-SUB).
079900      SUBTRACT 1 FROM WS-TOP-SUB.
080000  7119-SHIFT-SCORE-DOWN-EXIT.
080100      EXIT.
080200  EJECT
080300*
080400******************************************************************
080500*   72-INSERT-TOP-LOOT IS 71-INSERT-TOP-SCORE'S SAME SORTED-     *
080600*   TOP-10 INSERT, RUN AGAINST THE LOOT TOTAL RATHER THAN THE    *
080700*   OVERALL RATING SCORE.  KEPT AS ITS OWN PARAGRAPH RATHER THAN *
080800*   A SHARED ONE SINCE THE TABLE, COUNT AND VALUE FIELDS IT      *
080900*   TOUCHES ARE ALL SEPARATELY NAMED WORKING-STORAGE ITEMS.      *
081000******************************************************************
081100*
081200  72-INSERT-TOP-LOOT.
081300      IF WS-TOP-LOOT-COUNT < 10
081400          ADD 1 TO WS-TOP-LOOT-COUNT
081500          MOVE WS-TOP-LOOT-COUNT TO WS-TOP-SUB
081600      ELSE
081700          IF HND-LOOT-TOTAL NOT > WS-TL-VALUE(10)
081800              GO TO 7299-INSERT-TOP-LOOT-EXIT
081900          END-IF
082000          MOVE 10 TO WS-TOP-SUB
082100      END-IF.
082200      PERFORM 721-SHIFT-LOOT-DOWN
082300          THRU 7219-SHIFT-LOOT-DOWN-EXIT
082400          UNTIL WS-TOP-SUB = 1
082500          OR HND-LOOT-TOTAL NOT > WS-TL-VALUE(WS-TOP-SUB - 1).
082600      MOVE BLD-ID         TO WS-TL-ID(WS-TOP-SUB).
082700      MOVE BLD-HUNTER     TO WS-TL-HUNTER(WS-TOP-SUB).
082800      MOVE HND-LOOT-TOTAL TO WS-TL-VALUE(WS-TOP-SUB).
082900  7299-INSERT-TOP-LOOT-EXIT.
083000      EXIT.
083100*
083200  721-SHIFT-LOOT-DOWN.
083300*    SAME SHIFT-DOWN IDIOM AS 711-SHIFT-SCORE-DOWN, AGAINST THE
083400*    LOOT TABLE INSTEAD OF THE SCORE TABLE.
083500      MOVE WS-TL-ID(WS-TOP-SUB - 1)    TO WS-TL-ID(WS-TOP-SUB).
083600      MOVE WS-TL-HUNTER(WS-TOP-SUB - 1)
083700          TO WS-TL-HUNTER(WS-TOP-SUB).
083800      MOVE WS-TL-VALUE(WS-TOP-SUB - 1)
083900          TO WS-TL-VALUE(WS-TOP-SUB).
084000      SUBTRACT 1 FROM WS-TOP-SUB.
084100  7219-SHIFT-LOOT-DOWN-EXIT.
084200      EXIT.
084300  EJECT
084400*
084500******************************************************************
084600*   73-INSERT-TOP-XP - THIRD OF THE THREE SORTED-TOP-10 INSERTS, *
084700*   THIS ONE AGAINST THE PROJECTED XP TOTAL.  SEE 71 AND 72 FOR  *
084800*   THE SAME LOGIC AGAINST SCORE AND LOOT RESPECTIVELY.          *
084900******************************************************************
085000*
085100  73-INSERT-TOP-XP.
085200      IF WS-TOP-XP-COUNT < 10
085300          ADD 1 TO WS-TOP-XP-COUNT
085400          MOVE WS-TOP-XP-COUNT TO WS-TOP-SUB
085500      ELSE
085600          IF HND-XP-TOTAL NOT > WS-TX-VALUE(10)
085700              GO TO 7399-INSERT-TOP-XP-EXIT
085800          END-IF
085900          MOVE 10 TO WS-TOP-SUB
086000      END-IF.
086100      PERFORM 731-SHIFT-XP-DOWN
086200          THRU 7319-SHIFT-XP-DOWN-EXIT
086300          UNTIL WS-TOP-SUB = 1
086400          OR HND-XP-TOTAL NOT > WS-TX-VALUE(WS-TOP-SUB - 1).
086500      MOVE BLD-ID       TO WS-TX-ID(WS-TOP-SUB).
086600      MOVE BLD-HUNTER   TO WS-TX-HUNTER(WS-TOP-SUB).
086700      MOVE HND-XP-TOTAL TO WS-TX-VALUE(WS-TOP-SUB).
086800  7399-INSERT-TOP-XP-EXIT.
086900      EXIT.
087000*
087100  731-SHIFT-XP-DOWN.
087200*    SAME SHIFT-DOWN IDIOM AS 711-SHIFT-SCORE-DOWN, AGAINST THE
087300*    TOP-XP TABLE INSTEAD OF THE SCORE TABLE.
087400      MOVE WS-TX-ID(WS-TOP-SUB - 1)    TO WS-TX-ID(WS-TOP-SUB).
087500      MOVE WS-TX-HUNTER(WS-TOP-SUB - 1)
087600          TO WS-TX-HUNTER(WS-TOP-SUB).
087700      MOVE WS-TX-VALUE(WS-TOP-SUB - 1)
087800          TO WS-TX-VALUE(WS-TOP-SUB).
087900      SUBTRACT 1 FROM WS-TOP-SUB.
088000  7319-SHIFT-XP-DOWN-EXIT.
088100      EXIT.
088200  EJECT
088300******************************************************************
088400*     U5 - INSERT INTO THE FULL SCORE-DESCENDING SURVIVOR        *
088500*     TABLE (CAPPED AT 200 - SEE MAINTENANCE NOTE ABOVE)         *
088600******************************************************************
088700*
088800  75-INSERT-SURVIVOR.
088900*    SAME SORTED-INSERT IDIOM AS 71-INSERT-TOP-SCORE, RUN AGAINST
089000*    THE 200-DEEP SURVIVOR TABLE INSTEAD OF THE 10-DEEP TOP
089100*    TABLES.
089200      IF WS-SURVIVOR-COUNT < 200
089300          ADD 1 TO WS-SURVIVOR-COUNT
089400          MOVE WS-SURVIVOR-COUNT TO WS-SURV-SUB
089500      ELSE
089600          IF WS-SCORE NOT > WS-SURV-SCORE(200)
089700              GO TO 7599-INSERT-SURVIVOR-EXIT
089800          END-IF
089900          MOVE 200 TO WS-SURV-SUB
090000      END-IF.
090100      PERFORM 751-SHIFT-SURVIVOR-DOWN
090200          THRU 7519-SHIFT-SURVIVOR-DOWN-EXIT
090300          UNTIL WS-SURV-SUB = 1
090400          OR WS-SCORE NOT > WS-SURV-SCORE(WS-SURV-SUB - 1).
090500      MOVE BLD-ID   TO WS-SURV-ID(WS-SURV-SUB).
090600      MOVE WS-SCORE TO WS-SURV-SCORE(WS-SURV-SUB).
090700  7599-INSERT-SURVIVOR-EXIT.
090800      EXIT.
090900*
091000  751-SHIFT-SURVIVOR-DOWN.
091100*    SAME SHIFT-DOWN IDIOM AS 711-SHIFT-SCORE-DOWN, AGAINST THE
091200*    SURVIVOR TABLE, WHICH HAS NO SCORE FIELD TO CARRY.
091300      MOVE WS-SURV-ID(WS-SURV-SUB - 1)
091400          TO WS-SURV-ID(WS-SURV-SUB).
091500      MOVE WS-SURV-SCORE(WS-SURV-SUB - 1)
091600          TO WS-SURV-SCORE(WS-SURV-SUB).
091700      SUBTRACT 1 FROM WS-SURV-SUB.
091800  7519-SHIFT-SURVIVOR-DOWN-EXIT.
091900      EXIT.
092000  EJECT
092100******************************************************************
092200*                      WRITE THE DETAIL LINE                     *
092300******************************************************************
092400*
092500  80-WRITE-DETAIL-LINE.
092600*    PRINTS ONE DETAIL LINE PER BUILD CARD REGARDLESS OF VALID
092700*    OR REJECTED STATUS - REJECTED BUILDS STILL PRINT SO THE
092800*    OPERATOR CAN SEE WHAT FAILED AND WHY (RTD-STATUS).
092900      MOVE BLD-ID          TO DET-ID.
093000      MOVE BLD-HUNTER      TO DET-HUNTER.
093100      MOVE RTD-STATUS      TO DET-STATUS.
093200      MOVE BLD-LEVEL       TO DET-LEVEL.
093300      MOVE BLD-END-STAGE   TO DET-STAGE.
093400      MOVE HND-POWER       TO DET-POWER.
093500      MOVE HND-MAX-HP      TO DET-MAX-HP.
093600      MOVE HND-LOOT-MULT   TO DET-LOOT-MULT.
093700      MOVE HND-LOOT-TOTAL  TO DET-LOOT-TOTAL.
093800      MOVE HND-XP-TOTAL    TO DET-XP-TOTAL.
093900      MOVE WS-SCORE        TO DET-SCORE.
094000      PERFORM 15-LINE-WRAP THRU 1599-LINE-WRAP-EXIT.
094100      WRITE REPORT-REC FROM HN-RPT-DETAIL
094200          AFTER ADVANCING 1 LINE.
094300      ADD 1 TO WS-LINE-COUNT.
094400  8099-WRITE-DETAIL-LINE-EXIT.
094500      EXIT.
094600*
094700  15-LINE-WRAP.
094800*    54 DETAIL LINES PER PAGE LEAVES ROOM FOR THE HEADER, THE
094900*    HUNTER SUBTOTAL LINE AND THE NEXT HUNTER'S FIRST DETAIL
095000*    LINE WITHOUT RUNNING OFF THE BOTTOM OF A STANDARD 66-LINE
095100*    PRINT FORM.
095200      IF WS-LINE-COUNT > 54
095300          ADD 1 TO WS-PAGE-NUMBER
095400          PERFORM 10-PRINT-PAGE-HEADER
095500              THRU 1099-PRINT-PAGE-HEADER-EXIT
095600      END-IF.
095700  1599-LINE-WRAP-EXIT.
095800      EXIT.
095900  EJECT
096000******************************************************************
096100*                    WRITE THE RATED RECORD                      *
096200******************************************************************
096300*
096400  90-WRITE-RATED-RECORD.
096500*    THE RATED FILE GETS ONE OUTPUT RECORD FOR EVERY INPUT BUILD
096600*    CARD, VALID OR NOT - RTD-STATUS CARRIES THE REJECT REASON
096700*    SO DOWNSTREAM JOBS CAN TELL THE TWO APART WITHOUT A SEPARATE
096800*    REJECT FILE.
096900      WRITE HN-RATED-RECORD.
097000      IF NOT WS-RATED-OK
097100          DISPLAY 'WRITE ERROR ON RATED FILE'
097200          GO TO EOJ99-ABEND
097300      END-IF.
097400  9099-WRITE-RATED-RECORD-EXIT.
097500      EXIT.
097600  EJECT
097700******************************************************************
097800*         CONTROL BREAK - PRINT HUNTER SUBTOTAL LINE             *
097900******************************************************************
098000*
098100  3-HUNTER-BREAK.
098200*    FIRES WHEN THE HUNTER NAME CHANGES ON THE PRESORTED BUILD
098300*    FILE, AND ONCE MORE FROM 0-CONTROL-PROCESS AFTER THE LAST
098400*    CARD ON THE FILE, SO THE FINAL HUNTER ALSO GETS A SUBTOTAL
098500*    LINE.
098600      MOVE WS-PRIOR-HUNTER      TO SUB-HUNTER.
098700      MOVE WS-HUNTER-READ       TO SUB-READ.
098800      MOVE WS-HUNTER-VALID      TO SUB-VALID.
098900      MOVE WS-HUNTER-INVALID    TO SUB-INVALID.
099000      IF WS-HUNTER-VALID > ZERO
099100          COMPUTE WS-HUNTER-AVG-SCORE ROUNDED =
099200              WS-HUNTER-SCORE-SUM / WS-HUNTER-VALID
099300      ELSE
099400          MOVE ZERO TO WS-HUNTER-AVG-SCORE
099500      END-IF.
099600      MOVE WS-HUNTER-AVG-SCORE  TO SUB-AVG-SCORE.
099700      MOVE WS-HUNTER-BEST-SCORE TO SUB-BEST-SCORE.
099800      MOVE WS-HUNTER-BEST-ID    TO SUB-BEST-ID.
099900      WRITE REPORT-REC FROM HN-RPT-SUBTOTAL
100000          AFTER ADVANCING 2 LINES.
100100      ADD 2 TO WS-LINE-COUNT.
100200  399-HUNTER-BREAK-EXIT.
100300      EXIT.
100400  EJECT
100500******************************************************************
100600*    END OF JOB - GRAND TOTAL, TOP-10 TABLES, SURVIVOR LIST      *
100700******************************************************************
100800*
100900  EOJ8-FINAL-REPORT.
101000      MOVE WS-GRAND-READ    TO GRD-READ.
101100      MOVE WS-GRAND-VALID   TO GRD-VALID.
101200      MOVE WS-GRAND-INVALID TO GRD-INVALID.
101300      MOVE ZERO TO WS-GRAND-SCORE-SUM.
101400      MOVE ZERO TO WS-GRAND-BEST-SCORE.
101500      MOVE SPACES TO WS-GRAND-BEST-ID.
101600      PERFORM 801-ACCUM-GRAND-SCORE
101700          THRU 8019-ACCUM-GRAND-SCORE-EXIT
101800          VARYING WS-SURV-SUB FROM 1 BY 1
101900          UNTIL WS-SURV-SUB > WS-SURVIVOR-COUNT.
102000      IF WS-GRAND-VALID > ZERO
102100          COMPUTE WS-GRAND-AVG-SCORE ROUNDED =
102200              WS-GRAND-SCORE-SUM / WS-GRAND-VALID
102300      ELSE
102400          MOVE ZERO TO WS-GRAND-AVG-SCORE
102500      END-IF.
102600      MOVE WS-GRAND-AVG-SCORE  TO GRD-AVG-SCORE.
102700      MOVE WS-GRAND-BEST-SCORE TO GRD-BEST-SCORE.
102800      MOVE WS-GRAND-BEST-ID    TO GRD-BEST-ID.
102900      WRITE REPORT-REC FROM HN-RPT-GRAND
103000          AFTER ADVANCING 2 LINES.
103100      PERFORM 85-PRINT-TOP10-SCORE
103200          THRU 8599-PRINT-TOP10-SCORE-EXIT.
103300      PERFORM 86-PRINT-TOP10-LOOT
103400          THRU 8699-PRINT-TOP10-LOOT-EXIT.
103500      PERFORM 87-PRINT-TOP10-XP
103600          THRU 8799-PRINT-TOP10-XP-EXIT.
103700      PERFORM 88-PRINT-SURVIVOR-LIST
103800          THRU 8899-PRINT-SURVIVOR-LIST-EXIT.
103900  EOJ8999-EXIT.
104000      EXIT.
104100*
104200  801-ACCUM-GRAND-SCORE.
104300*    ROLLS THE SURVIVOR-TABLE SCORES INTO THE END-OF-JOB GRAND
104400*    TOTALS LINE.  THE BEST-SCORE FIELD IS PICKED UP OFF THE FIRST
104500*    SURVIVOR-TABLE ENTRY SINCE THAT TABLE IS BUILT HIGH-SCORE-
104600*    FIRST THE SAME AS THE TOP10 TABLES.
104700      ADD WS-SURV-SCORE(WS-SURV-SUB) TO WS-GRAND-SCORE-SUM.
104800      IF WS-SURV-SUB = 1
104900          MOVE WS-SURV-SCORE(1) TO WS-GRAND-BEST-SCORE
105000          MOVE WS-SURV-ID(1)    TO WS-GRAND-BEST-ID
105100      END-IF.
105200  8019-ACCUM-GRAND-SCORE-EXIT.
105300      EXIT.
105400  EJECT
105500*
105600******************************************************************
105700*                 END-OF-JOB TOP-10 SCORE LISTING                *
105800*   PRINTS THE SORTED-DESCENDING TOP-10 TABLE BUILT ACROSS THE   *
105900*   WHOLE RUN BY 71-INSERT-TOP-SCORE.  ONE DETAIL LINE PER       *
106000*   ENTRY, BLANK LINE ABOVE - SAME SHAPE AS THE LOOT AND XP      *
106100*   LISTINGS THAT FOLLOW.                                        *
106200******************************************************************
106300*
106400  85-PRINT-TOP10-SCORE.
106500      WRITE REPORT-REC FROM SPACES
106600          AFTER ADVANCING 2 LINES.
106700      PERFORM 851-PRINT-SCORE-LINE
106800          THRU 8519-PRINT-SCORE-LINE-EXIT
106900          VARYING WS-TOP-SUB FROM 1 BY 1
107000          UNTIL WS-TOP-SUB > WS-TOP-SCORE-COUNT.
107100  8599-PRINT-TOP10-SCORE-EXIT.
107200      EXIT.
107300*
107400  851-PRINT-SCORE-LINE.
107500*    LIFTS ONE ENTRY OUT OF THE TOP10-SCORE TABLE AT WS-TOP-SUB
107600*    AND FORMATS IT ONTO THE PRINT LINE.  CALLED ONCE PER TABLE
107700*    ROW BY THE PRINT-TOP10-SCORE DRIVER PARAGRAPH.
107800      MOVE WS-TOP-SUB               TO TOP-RANK.
107900      MOVE WS-TS-ID(WS-TOP-SUB)     TO TOP-ID.
108000      MOVE WS-TS-HUNTER(WS-TOP-SUB) TO TOP-HUNTER.
108100      MOVE WS-TS-VALUE(WS-TOP-SUB)  TO TOP-VALUE.
108200      WRITE REPORT-REC FROM HN-RPT-TOP10-LINE
108300          AFTER ADVANCING 1 LINE.
108400  8519-PRINT-SCORE-LINE-EXIT.
108500      EXIT.
108600  EJECT
108700*
108800******************************************************************
108900*                  END-OF-JOB TOP-10 LOOT LISTING                *
109000*   SAME SHAPE AS 85-PRINT-TOP10-SCORE ABOVE, DRIVEN OFF THE     *
109100*   LOOT TABLE AND LOOT COUNT INSTEAD OF THE SCORE TABLE.        *
109200******************************************************************
109300*
109400  86-PRINT-TOP10-LOOT.
109500      WRITE REPORT-REC FROM SPACES
109600          AFTER ADVANCING 2 LINES.
109700      PERFORM 861-PRINT-LOOT-LINE
109800          THRU 8619-PRINT-LOOT-LINE-EXIT
109900          VARYING WS-TOP-SUB FROM 1 BY 1
110000          UNTIL WS-TOP-SUB > WS-TOP-LOOT-COUNT.
110100  8699-PRINT-TOP10-LOOT-EXIT.
110200      EXIT.
110300*
110400  861-PRINT-LOOT-LINE.
110500*    SAME LIFT-AND-FORMAT IDIOM AS 851-PRINT-SCORE-LINE, AGAINST
110600*    THE TOP10-LOOT TABLE.
110700      MOVE WS-TOP-SUB               TO TOP-RANK.
110800      MOVE WS-TL-ID(WS-TOP-SUB)     TO TOP-ID.
110900      MOVE WS-TL-HUNTER(WS-TOP-SUB) TO TOP-HUNTER.
111000      MOVE WS-TL-VALUE(WS-TOP-SUB)  TO TOP-VALUE.
111100      WRITE REPORT-REC FROM HN-RPT-TOP10-LINE
111200          AFTER ADVANCING 1 LINE.
111300  8619-PRINT-LOOT-LINE-EXIT.
111400      EXIT.
111500  EJECT
111600*
111700******************************************************************
111800*                   END-OF-JOB TOP-10 XP LISTING                 *
111900*   LAST OF THE THREE END-OF-JOB LISTINGS - SEE 85 AND 86 FOR    *
112000*   SCORE AND LOOT.  THE FOURTH LISTING, SURVIVOR-PCT, IS        *
112100*   PRINTED SEPARATELY BY 88-PRINT-SURVIVOR-LIST BELOW SINCE     *
112200*   IT IS KEPT SORTED ASCENDING INSTEAD OF DESCENDING.           *
112300******************************************************************
112400*
112500  87-PRINT-TOP10-XP.
112600      WRITE REPORT-REC FROM SPACES
112700          AFTER ADVANCING 2 LINES.
112800      PERFORM 871-PRINT-XP-LINE
112900          THRU 8719-PRINT-XP-LINE-EXIT
113000          VARYING WS-TOP-SUB FROM 1 BY 1
113100          UNTIL WS-TOP-SUB > WS-TOP-XP-COUNT.
113200  8799-PRINT-TOP10-XP-EXIT.
113300      EXIT.
113400*
113500  871-PRINT-XP-LINE.
113600*    SAME LIFT-AND-FORMAT IDIOM AS 851-PRINT-SCORE-LINE, AGAINST
113700*    THE TOP10-XP TABLE.
113800      MOVE WS-TOP-SUB               TO TOP-RANK.
113900      MOVE WS-TX-ID(WS-TOP-SUB)     TO TOP-ID.
114000      MOVE WS-TX-HUNTER(WS-TOP-SUB) TO TOP-HUNTER.
114100      MOVE WS-TX-VALUE(WS-TOP-SUB)  TO TOP-VALUE.
114200      WRITE REPORT-REC FROM HN-RPT-TOP10-LINE
114300          AFTER ADVANCING 1 LINE.
114400  8719-PRINT-XP-LINE-EXIT.
114500      EXIT.
114600  EJECT
114700******************************************************************
114800*     U5 - SURVIVOR LIST, TOP (VALID COUNT * SURVIVE-PCT)        *
114900******************************************************************
115000*
115100  88-PRINT-SURVIVOR-LIST.
115200*    WS-SURVIVE-PCT IS THE SHOP PARAMETER CONTROLLING HOW DEEP
115300*    INTO THE 200-ENTRY SURVIVOR TABLE THE PRINTED ROSTER GOES -
115400*    AT LEAST 1 ENTRY PRINTS EVEN IF THE PERCENTAGE ROUNDS TO
115500*    ZERO.
115600      COMPUTE WS-KEEP-COUNT =
115700          WS-GRAND-VALID * WS-SURVIVE-PCT.
115800      IF WS-KEEP-COUNT < 1
115900          MOVE 1 TO WS-KEEP-COUNT
116000      END-IF.
116100      IF WS-KEEP-COUNT > WS-SURVIVOR-COUNT
116200          MOVE WS-SURVIVOR-COUNT TO WS-KEEP-COUNT
116300      END-IF.
116400      MOVE WS-KEEP-COUNT TO SRV-COUNT.
116500      WRITE REPORT-REC FROM SPACES
116600          AFTER ADVANCING 2 LINES.
116700      WRITE REPORT-REC FROM HN-RPT-SURV-COUNT-LINE
116800          AFTER ADVANCING 1 LINE.
116900      PERFORM 881-PRINT-SURVIVOR-LINE
117000          THRU 8819-PRINT-SURVIVOR-LINE-EXIT
117100          VARYING WS-SURV-SUB FROM 1 BY 1
117200          UNTIL WS-SURV-SUB > WS-KEEP-COUNT.
117300  8899-PRINT-SURVIVOR-LIST-EXIT.
117400      EXIT.
117500*
117600  881-PRINT-SURVIVOR-LINE.
117700*    THE SURVIVOR LINE HAS NO RANK OR SCORE COLUMN - IT IS JUST
117800*    THE ID ROSTER FOR THE GRAND-TOTALS SECTION AT THE BOTTOM
117900*    OF THE REPORT.
118000      MOVE WS-SURV-ID(WS-SURV-SUB) TO SRV-ID.
118100      WRITE REPORT-REC FROM HN-RPT-SURV-LINE
118200          AFTER ADVANCING 1 LINE.
118300  8819-PRINT-SURVIVOR-LINE-EXIT.
118400      EXIT.
118500  EJECT
118600******************************************************************
118700*                         CLOSE ALL FILES                        *
118800******************************************************************
118900*
119000  EOJ9-CLOSE-FILES.
119100*    NORMAL END-OF-JOB PATH - THE THREE DISPLAY COUNTS GO TO THE
119200*    JOB LOG SO THE OPERATOR CAN CONFIRM THE RUN AGAINST THE
119300*    REPORT'S OWN GRAND-TOTALS LINE WITHOUT OPENING THE REPORT.
119400      CLOSE BUILD-FILE BONUS-FILE RATED-FILE REPORT-FILE.
119500      DISPLAY 'BUILDS READ: ' WS-GRAND-READ.
119600      DISPLAY 'BUILDS VALID: ' WS-GRAND-VALID.
119700      DISPLAY 'BUILDS INVALID: ' WS-GRAND-INVALID.
119800      GO TO EOJ9999-EXIT.
119900*
120000*    EOJ99-ABEND IS REACHED ONLY BY A GO TO FROM AN I/O ERROR
120100*    CHECK EARLIER IN THE PROGRAM - NEVER FALLEN INTO.  IT CLOSES
120200*    WHATEVER FILES ARE OPEN AND LETS THE JOB STEP CONDITION CODE
120300*    FLAG THE FAILURE; IT DOES NOT ISSUE A RETURN-CODE ITSELF.
120400*
120500  EOJ99-ABEND.
120600      DISPLAY 'HNBLDRPT ABENDING DUE TO ERROR ABOVE'.
120700      CLOSE BUILD-FILE BONUS-FILE RATED-FILE REPORT-FILE.
120800  EOJ9999-EXIT.
120900      EXIT.
